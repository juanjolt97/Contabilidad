000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400*    TERCER ESLABON DEL CIRCUITO MENSUAL DEL HOGAR: CORRE, IGUAL
000500*    QUE MOVRESMES, DESPUES DE MOVCARGA Y SOBRE EL MISMO MAESTRO
000600*    YA VALIDADO. NO SE COMUNICA CON MOVRESMES NI COMPARTE
000700*    TABLAS CON EL; CADA PROGRAMA RECORRE MOVMAST POR SU CUENTA.
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    MOVCATEST.
001000 AUTHOR.        R QUIROGA.
001100 INSTALLATION.  DEPTO DE SISTEMAS - COOP DE SERVICIOS HOGAR.
001200 DATE-WRITTEN.  03/09/1989.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL DEPTO.
001500******************************************************************
001600* BITACORA DE CAMBIOS
001700*-----------------------------------------------------------------
001800* FECHA     PROGRAMADOR  PEDIDO    DESCRIPCION
001900*-----------------------------------------------------------------
002000* 03/09/89  R.QUIROGA    INI-016   VERSION INICIAL. ESTADISTICA
002100*                                  DE GASTOS POR CATEGORIA SOBRE
002200*                                  EL MAESTRO DE MOVIMIENTOS.
002300* 14/03/90  R.QUIROGA    REQ-040   LA CATEGORIA ES TEXTO LIBRE EN
002400*                                  EL MAESTRO; LA TABLA SE ARMA
002500*                                  POR BUSQUEDA-O-ALTA IGUAL QUE
002600*                                  EL PADRON DE SOCIOS, NO SE
002700*                                  PRESUPONE LISTA FIJA.
002800* 02/12/91  D.SOSA       REQ-072   PORCENTAJE SOBRE INGRESOS
002900*                                  TOTALES (BENEFICIOS), NO SOBRE
003000*                                  EL TOTAL DE GASTOS. PEDIDO DE
003100*                                  LA ADMINISTRACION DEL HOGAR.
003200* 18/08/93  L.PEREYRA    REQ-101   SI NO HUBO INGRESOS EN EL
003300*                                  PERIODO, EL PORCENTAJE SE
003400*                                  INFORMA EN CERO Y NO CORTA
003500*                                  LA CORRIDA POR DIVISION CERO.
003600* 20/02/96  R.QUIROGA    REQ-126   TOPE DE TABLA DE CATEGORIAS
003700*                                  LLEVADO A 80 RENGLONES.
003800* 22/09/98  M.FERRARI    Y2K-006   REVISADO - EL PROGRAMA NO
003900*                                  MANIPULA FECHAS DE DOS DIGITOS,
004000*                                  SIN CAMBIOS.
004100* 30/04/00  M.FERRARI    REQ-138   REDONDEO HALF-UP EXPLICITO EN
004200*                                  LA DIVISION DEL PORCENTAJE POR
004300*                                  PEDIDO DE AUDITORIA EXTERNA.
004400* 15/10/02  L.PEREYRA    REQ-150   SE ORDENA LA SALIDA POR TOTAL
004500*                                  DE GASTO DESCENDENTE.
004600* 06/02/05  D.SOSA       REQ-163   SE SACA EL INDICE WS-IX-TAB DE
004700*                                  WS-TABLA-CATEG, QUE NO SE
004800*                                  USABA EN NINGUN LADO; LA
004900*                                  BUSQUEDA SIGUE 100% POR
005000*                                  WS-IX-CAT, COMO SIEMPRE.
005100******************************************************************
005200*    PROPOSITO GENERAL
005300*    ---------------------------------------------------------
005400*    CORRIDA DE FIN DE MES (O BAJO PEDIDO DE AUDITORIA) QUE LEE
005500*    EL MAESTRO DE MOVIMIENTOS (MOVMAST) Y ARMA EL ARCHIVO DE
005600*    ESTADISTICA DE GASTOS POR CATEGORIA (CATESTA): UN RENGLON
005700*    POR CATEGORIA CON EL TOTAL GASTADO Y EL PORCENTAJE QUE ESE
005800*    TOTAL REPRESENTA SOBRE EL INGRESO (BENEFICIOS) DEL PERIODO.
005900*
006000*    REGLAS DE NEGOCIO QUE APLICA ESTE PROGRAMA:
006100*    - LA CATEGORIA ES TEXTO LIBRE (REQ-040): NO HAY UNA LISTA
006200*      FIJA DE CATEGORIAS, LA TABLA SE ARMA SOBRE LA MARCHA.
006300*    - EL PORCENTAJE SE CALCULA SOBRE EL TOTAL DE INGRESOS, NO
006400*      SOBRE EL TOTAL DE GASTOS (REQ-072), CON REDONDEO HALF-UP
006500*      A CUATRO DECIMALES ANTES DE LLEVAR A BASE 100 (REQ-138).
006600*    - SIN INGRESOS EN EL PERIODO, EL PORCENTAJE SALE EN CERO
006700*      (REQ-101), NUNCA SE CORTA LA CORRIDA POR DIVISION CERO.
006800*    - LA SALIDA QUEDA ORDENADA POR TOTAL DE GASTO DESCENDENTE
006900*      (REQ-150): LA CATEGORIA MAS CARA PRIMERO.
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS NUMERICA-EXTENDIDA IS "0" THRU "9"
007500     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
007600             OFF STATUS IS SW-TRAZA-INACTIVA.
007700*    MISMO UPSI-0 DE TRAZA QUE MOVCARGA Y MOVRESMES; AQUI
007800*    TAMPOCO CAMBIA EL MODO DE APERTURA, SOLO PRENDE EL DISPLAY
007900*    EXTRA DE 100-INICIO.
008000 
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    MOVMAST: MISMO MAESTRO QUE MOVRESMES LEE, ABIERTO AQUI
008400*    SOLO DE ENTRADA Y RECORRIDO DE PUNTA A PUNTA UNA SOLA VEZ.
008500     SELECT MOVMAST ASSIGN TO MOVMAST
008600         ORGANIZATION IS SEQUENTIAL.
008700 
008800*    CATESTA: SALIDA DE LA ESTADISTICA POR CATEGORIA, ORDENADA
008900*    POR TOTAL DE GASTO DESCENDENTE (REQ-150).
009000     SELECT CATESTA ASSIGN TO CATESTA
009100         ORGANIZATION IS SEQUENTIAL.
009200 
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    MOVIMIENTO-REG SE REPITE AQUI IDENTICO AL LAYOUT DE
009600*    MOVCARGA Y MOVRESMES, CAMPO POR CAMPO (EL DEPTO NO USA
009700*    COPY MEMBERS EN ESTA BATERIA).
009800 FD  MOVMAST
009900     LABEL RECORD STANDARD.
010000 01  MOVIMIENTO-REG.
010100     02  MOV-ID                PIC 9(09).
010200     02  MOV-DESC              PIC X(100).
010300     02  MOV-CANTIDAD          PIC S9(09)V9(02) COMP-3.
010400     02  MOV-TIPO              PIC X(09).
010500         88  MOV-ES-GASTO      VALUE "GASTO    ".
010600         88  MOV-ES-BENEFIC    VALUE "BENEFICIO".
010700     02  MOV-FECHA             PIC 9(08).
010800*    ESTE PROGRAMA NO USA MOV-FECHA PARA NADA (A DIFERENCIA DE
010900*    MOVRESMES); LA REDEFINE SE DEJA IGUAL QUE EN LOS OTROS DOS
011000*    PROGRAMAS SOLO PARA QUE EL LAYOUT SEA IDENTICO EN LOS TRES.
011100     02  MOV-FECHA-R REDEFINES MOV-FECHA.
011200         03  MOV-FEC-ANO       PIC 9(04).
011300         03  MOV-FEC-MES       PIC 9(02).
011400         03  MOV-FEC-DIA       PIC 9(02).
011500*    MOV-CATEGORIA ES LA CLAVE DE BUSQUEDA DE
011600*    400-BUSCAR-O-ALTA-CATEG; MOV-NOTAS NO SE LEE EN ESTE
011700*    PROGRAMA, QUEDA SOLO POR COMPARTIR EL RENGLON DE MAESTRO.
011800     02  MOV-CATEGORIA         PIC X(20).
011900     02  MOV-NOTAS             PIC X(200).
012000     02  FILLER                PIC X(10).
012100 
012200*    CE-PORCENTAJE GUARDA EL RESULTADO YA REDONDEADO A 4
012300*    DECIMALES DE 600-CALC-PORCENTAJE; NO SE RECALCULA NADA
012400*    DESPUES DE ESCRIBIR EL RENGLON.
012500 FD  CATESTA
012600     LABEL RECORD STANDARD.
012700 01  CATEGORIA-ESTADISTICA-REG.
012800     02  CE-CATEGORIA          PIC X(20).
012900     02  CE-TOTAL              PIC S9(09)V9(02) COMP-3.
013000     02  CE-PORCENTAJE         PIC S9(03)V9(04) COMP-3.
013100     02  FILLER                PIC X(10).
013200 
013300 WORKING-STORAGE SECTION.
013400*    WS-IX-CAT Y WS-IX-AUX SON LOS UNICOS SUBINDICES SOBRE
013500*    WS-TABLA-CATEG; SE DECLARAN COMP, COMO TODO CONTADOR EN
013600*    ESTA BATERIA, Y SIN INDEXED BY (REQ-163) PORQUE NINGUN
013700*    PARRAFO NECESITA MAS QUE UN SUBINDICE PLANO PARA RECORRER
013800*    LA TABLA.
013900 77  WS-FIN-MOVIM              PIC 9 VALUE ZERO.
014000     88  FIN-ARCH-MOVIM        VALUE 1.
014100*    WS-CONT-LEIDOS CUENTA RENGLONES LEIDOS DEL MAESTRO;
014200*    WS-CONT-CATEG CUENTA CATEGORIAS DISTINTAS EN
014300*    WS-TABLA-CATEG Y DOBLA COMO PUNTERO AL PROXIMO RENGLON
014400*    LIBRE CUANDO 400-BUSCAR-O-ALTA-CATEG DA DE ALTA UNA NUEVA.
014500 77  WS-CONT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
014600 77  WS-CONT-CATEG             PIC 9(04) COMP VALUE ZERO.
014700 77  WS-IX-CAT                 PIC 9(04) COMP VALUE ZERO.
014800*    WS-IX-AUX ES EL SUBINDICE AUXILIAR DE LA BURBUJA
014900*    (660/670); SE DECLARA APARTE DE WS-IX-CAT PORQUE
015000*    700-ESCRIBIR-CATEG USA WS-IX-CAT COMO INDICE DE LECTURA
015100*    DE LA TABLA YA ORDENADA, EN UN PERFORM DISTINTO.
015200 77  WS-IX-AUX                 PIC 9(04) COMP VALUE ZERO.
015300 
015400*    ACUMULADOR DE INGRESOS (BASE DEL PORCENTAJE), REQ-072.
015500*    LA REDEFINE A PIC X(06) (MISMO LARGO EN BYTES QUE EL
015600*    COMP-3 DE ARRIBA) LE DA A 600-CALC-PORCENTAJE UNA FORMA
015700*    DE PROBAR "HUBO INGRESOS" TOCANDO EL CAMPO NUMERICO
015800*    DIRECTAMENTE, SIN UN 88-NIVEL APARTE.
015900 01  WS-TOTAL-INGRESOS         PIC S9(09)V9(02) COMP-3 VALUE ZERO.
016000 01  WS-TOTAL-INGRESOS-R REDEFINES WS-TOTAL-INGRESOS
016100                               PIC X(06).
016200 
016300*    AREA DE TRABAJO PARA EL CALCULO DEL PORCENTAJE, REQ-138.
016400*    WS-PCT-DISPLAY (VIA LA REDEFINE) NO SE USA EN NINGUN MOVE
016500*    DE ESTE PROGRAMA; QUEDA COMO VISTA DE DEPURACION PARA
016600*    VOLCAR EL VALOR CRUDO DE WS-PCT-DIVISION POR DISPLAY
016700*    CUANDO OPERACION NECESITA VERIFICAR UN CALCULO A MANO.
016800 01  WS-PCT-TRABAJO.
016900     02  WS-PCT-DIVISION       PIC S9(03)V9(04) COMP-3.
017000     02  FILLER                PIC X(01).
017100 01  WS-PCT-TRABAJO-R REDEFINES WS-PCT-TRABAJO.
017200     02  WS-PCT-DISPLAY        PIC X(05).
017300 
017400*    TABLA DE CATEGORIAS POR BUSQUEDA-O-ALTA (TEXTO LIBRE,
017500*    ESTILO DEL PADRON DE SOCIOS - SE AGREGAN A MEDIDA QUE
017600*    APARECEN EN EL MAESTRO, REQ-040).
017700 01  WS-TABLA-CATEG.
017800*    TOPE DE 80 CATEGORIAS (REQ-126): UN HOGAR REAL NO MANEJA
017900*    MAS QUE UN PUÑADO DE RUBROS DE GASTO; EL TOPE ES UN MARGEN
018000*    DE SEGURIDAD, NO UN LIMITE PENSADO PARA AGOTARSE.
018100     02  WS-CAT-ENTRY OCCURS 80 TIMES.
018200         03  WS-TC-NOMBRE      PIC X(20).
018300         03  WS-TC-TOTAL       PIC S9(09)V9(02) COMP-3.
018400*    FILLER DE UN BYTE, MISMO MARGEN DE CRECIMIENTO QUE EL
018500*    RENGLON DE MES DE MOVRESMES.
018600         03  FILLER            PIC X(01).
018700 
018800*    RENGLON AUXILIAR PARA EL INTERCAMBIO DEL ORDENAMIENTO; TIENE
018900*    QUE SER BYTE A BYTE IGUAL A WS-CAT-ENTRY PARA QUE EL MOVE DE
019000*    GRUPO DE 670-COMPARAR-E-INTERCAMBIAR MUEVA TODO JUNTO.
019100 01  WS-CAT-AUX.
019200     02  WS-TC-NOMBRE-AUX      PIC X(20).
019300     02  WS-TC-TOTAL-AUX       PIC S9(09)V9(02) COMP-3.
019400     02  FILLER                PIC X(01).
019500 
019600 01  WS-LINEA-CIERRE.
019700     02  WS-LC-LEIDOS          PIC ZZZZZZ9.
019800     02  FILLER                PIC X(03) VALUE SPACES.
019900     02  WS-LC-CATEG           PIC ZZ9.
020000     02  FILLER                PIC X(20) VALUE SPACES.
020100 
020200*    RENGLON DE CIERRE (ESTILO MOVCARGA/MOVRESMES), SOLO PARA
020300*    DISPLAY POR CONSOLA, NO PARA UN REPORTE IMPRESO.
020400 PROCEDURE DIVISION.
020500*-----------------------------------------------------------------
020600*    000-PRINCIPAL ORQUESTA LA CORRIDA COMPLETA: ACUMULA TODO
020700*    EL MAESTRO EN LA TABLA DE CATEGORIAS, LA ORDENA DESCENDENTE
020800*    POR TOTAL DE GASTO (REQ-150) Y RECIEN AHI ESCRIBE CATESTA;
020900*    EL PORCENTAJE DE CADA CATEGORIA SE CALCULA AL MOMENTO DE
021000*    ESCRIBIR, NO DURANTE LA ACUMULACION.
021100 000-PRINCIPAL.
021200     PERFORM 100-INICIO THRU 100-EXIT.
021300     PERFORM 200-LEER-MOVIMIENTO THRU 200-EXIT.
021400     PERFORM 300-PROCESAR-MOVIMIENTO THRU 300-EXIT
021500         UNTIL FIN-ARCH-MOVIM = 1.
021600     PERFORM 650-ORDENAR-CATEG THRU 650-EXIT.
021700     PERFORM 700-ESCRIBIR-CATEG THRU 700-EXIT
021800         VARYING WS-IX-CAT FROM 1 BY 1
021900         UNTIL WS-IX-CAT > WS-CONT-CATEG.
022000     PERFORM 900-FIN THRU 900-EXIT.
022100     STOP RUN.
022200*-----------------------------------------------------------------
022300*    100-INICIO: APERTURA DE LOS DOS ARCHIVOS. CATESTA SIEMPRE
022400*    EN OUTPUT PORQUE ESTA ESTADISTICA SE REGENERA DE CERO EN
022500*    CADA CORRIDA, IGUAL QUE LOS DOS RESUMENES DE MOVRESMES.
022600 100-INICIO.
022700     OPEN INPUT MOVMAST.
022800     OPEN OUTPUT CATESTA.
022900     IF SW-TRAZA-ACTIVA
023000         DISPLAY "MOVCATEST - TRAZA ACTIVADA POR UPSI-0"
023100     END-IF.
023200     DISPLAY "MOVCATEST - ESTADISTICA DE GASTOS POR CATEGORIA".
023300 100-EXIT.
023400     EXIT.
023500*-----------------------------------------------------------------
023600*    200-LEER-MOVIMIENTO: LECTURA SECUENCIAL UNICA DEL MAESTRO.
023700*    EL CONTADOR DE LEIDOS SOLO SUMA SI EL READ TRAJO UN
023800*    RENGLON REAL, NO EN EL AT END.
023900 200-LEER-MOVIMIENTO.
024000     READ MOVMAST AT END MOVE 1 TO WS-FIN-MOVIM.
024100     IF FIN-ARCH-MOVIM = 0
024200         ADD 1 TO WS-CONT-LEIDOS
024300     END-IF.
024400 200-EXIT.
024500     EXIT.
024600*-----------------------------------------------------------------
024700*    REQ-072: SOLO LOS GASTOS ENTRAN A LA TABLA DE CATEGORIAS;
024800*    LOS BENEFICIOS SOLO ALIMENTAN LA BASE DEL PORCENTAJE.
024900 300-PROCESAR-MOVIMIENTO.
025000     IF MOV-ES-GASTO
025100         PERFORM 400-BUSCAR-O-ALTA-CATEG THRU 400-EXIT
025200         ADD MOV-CANTIDAD TO WS-TC-TOTAL (WS-IX-CAT)
025300     END-IF.
025400     IF MOV-ES-BENEFIC
025500         ADD MOV-CANTIDAD TO WS-TOTAL-INGRESOS
025600     END-IF.
025700     PERFORM 200-LEER-MOVIMIENTO THRU 200-EXIT.
025800*    EL PROXIMO READ SE HACE RECIEN ACA, AL FINAL DEL PARRAFO,
025900*    PARA QUE EL PRIMER REGISTRO TRAIDO POR 100-INICIO SE
026000*    PROCESE ANTES DE PEDIR EL SIGUIENTE (IDIOMA CLASICO DE
026100*    LECTURA ANTICIPADA DE ESTE TALLER).
026200 300-EXIT.
026300     EXIT.
026400*-----------------------------------------------------------------
026500*    CATEGORIA = MOV-CATEGORIA TAL COMO VIENE EN EL MAESTRO
026600*    (TEXTO LIBRE, REQ-040). SE BUSCA EN LA TABLA; SI NO ESTA,
026700*    SE DA DE ALTA AL FINAL. MISMO IDIOMA DE BUSQUEDA
026800*    SECUENCIAL QUE LA CARGA DE SOCIOS: RECORRER DESDE EL
026900*    PRINCIPIO HASTA ENCONTRAR LA CLAVE O LLEGAR AL PRIMER
027000*    RENGLON LIBRE (WS-CONT-CATEG + 1).
027100 400-BUSCAR-O-ALTA-CATEG.
027200     PERFORM 410-COMPARAR-CATEG THRU 410-EXIT
027300         VARYING WS-IX-CAT FROM 1 BY 1
027400         UNTIL WS-IX-CAT > WS-CONT-CATEG
027500         OR WS-TC-NOMBRE (WS-IX-CAT) = MOV-CATEGORIA.
027600*    SI EL PERFORM TERMINO PORQUE WS-IX-CAT SUPERO A
027700*    WS-CONT-CATEG (Y NO PORQUE ENCONTRO LA CATEGORIA), LA
027800*    CATEGORIA NO ESTABA TODAVIA Y HAY QUE DAR DE ALTA UN
027900*    RENGLON NUEVO EN CERO PARA QUE 300-PROCESAR-MOVIMIENTO
028000*    LO ENCUENTRE YA CREADO.
028100     IF WS-IX-CAT > WS-CONT-CATEG
028200         ADD 1 TO WS-CONT-CATEG
028300         MOVE MOV-CATEGORIA TO WS-TC-NOMBRE (WS-CONT-CATEG)
028400         MOVE ZERO          TO WS-TC-TOTAL  (WS-CONT-CATEG)
028500         MOVE WS-CONT-CATEG TO WS-IX-CAT
028600     END-IF.
028700 400-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000*    410-COMPARAR-CATEG NO HACE NADA POR SI SOLO: ES EL CUERPO
029100*    VACIO DEL PERFORM ... VARYING DE 400-BUSCAR-O-ALTA-CATEG;
029200*    LA LOGICA DE COMPARACION VIVE EN LA CLAUSULA UNTIL DE ESE
029300*    PERFORM. PARRAFO APARTE, NO PERFORM INLINE, IGUAL QUE EN
029400*    410-COMPARAR-MES DE MOVRESMES.
029500 410-COMPARAR-CATEG.
029600     CONTINUE.
029700 410-EXIT.
029800     EXIT.
029900*-----------------------------------------------------------------
030000*    REQ-101/REQ-138: PORCENTAJE SOBRE INGRESOS, REDONDEO
030100*    HALF-UP A 4 DECIMALES ANTES DE LLEVAR A BASE 100; SI NO
030200*    HUBO INGRESOS SE INFORMA CERO.
030300 600-CALC-PORCENTAJE.
030400*    LA DIVISION Y LA MULTIPLICACION VAN EN DOS COMPUTE
030500*    SEPARADOS, CADA UNO CON SU PROPIO ROUNDED, PARA QUE EL
030600*    REDONDEO HALF-UP (REQ-138) SE APLIQUE A LOS CUATRO
030700*    DECIMALES DEL COCIENTE ANTES DE LLEVARLO A BASE 100, NO
030800*    DESPUES.
030900     IF WS-TOTAL-INGRESOS = ZERO
031000         MOVE ZERO TO WS-PCT-DIVISION
031100     ELSE
031200         COMPUTE WS-PCT-DIVISION ROUNDED =
031300             WS-TC-TOTAL (WS-IX-CAT) / WS-TOTAL-INGRESOS
031400         COMPUTE WS-PCT-DIVISION ROUNDED =
031500             WS-PCT-DIVISION * 100
031600     END-IF.
031700 600-EXIT.
031800     EXIT.
031900*-----------------------------------------------------------------
032000*    ORDEN DESCENDENTE POR TOTAL DE GASTO (BURBUJA, ESTILO
032100*    DE CATEDRA - LA TABLA RARA VEZ SUPERA UNA DECENA DE
032200*    CATEGORIAS EN UN HOGAR).
032300 650-ORDENAR-CATEG.
032400*    SI LA TABLA TIENE UNA SOLA CATEGORIA (O NINGUNA), NO HAY
032500*    NADA QUE ORDENAR Y SE SALTA DIRECTO A LA SALIDA DEL RANGO
032600*    SIN TOCAR LA BURBUJA (MISMO IDIOMA DE MOVRESMES).
032700     IF WS-CONT-CATEG NOT > 1
032800         GO TO 650-EXIT.
032900     PERFORM 660-PASADA-BURBUJA THRU 660-EXIT
033000         VARYING WS-IX-CAT FROM 1 BY 1
033100         UNTIL WS-IX-CAT > WS-CONT-CATEG.
033200 650-EXIT.
033300     EXIT.
033400*-----------------------------------------------------------------
033500*    660-PASADA-BURBUJA: UNA PASADA COMPLETA, COMPARANDO CADA
033600*    PAR DE RENGLONES ADYACENTES. 650-ORDENAR-CATEG LA INVOCA
033700*    UNA VEZ POR CADA RENGLON DE LA TABLA, MISMO MARGEN DE
033800*    SEGURIDAD QUE 610-PASADA-BURBUJA DE MOVRESMES.
033900 660-PASADA-BURBUJA.
034000     PERFORM 670-COMPARAR-E-INTERCAMBIAR THRU 670-EXIT
034100         VARYING WS-IX-AUX FROM 1 BY 1
034200         UNTIL WS-IX-AUX > WS-CONT-CATEG - 1.
034300 660-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600*    670-COMPARAR-E-INTERCAMBIAR: SI EL RENGLON ACTUAL TIENE
034700*    TOTAL MENOR QUE EL SIGUIENTE, SE INTERCAMBIAN LOS GRUPOS
034800*    COMPLETOS (MOVE DE GRUPO WS-CAT-ENTRY, NO CAMPO POR CAMPO)
034900*    PARA DEJAR LA CATEGORIA MAS CARA PRIMERO (REQ-150).
035000 670-COMPARAR-E-INTERCAMBIAR.
035100     IF WS-TC-TOTAL (WS-IX-AUX) < WS-TC-TOTAL (WS-IX-AUX + 1)
035200         MOVE WS-CAT-ENTRY (WS-IX-AUX)     TO WS-CAT-AUX
035300         MOVE WS-CAT-ENTRY (WS-IX-AUX + 1)
035400                               TO WS-CAT-ENTRY (WS-IX-AUX)
035500         MOVE WS-CAT-AUX   TO WS-CAT-ENTRY (WS-IX-AUX + 1)
035600     END-IF.
035700 670-EXIT.
035800     EXIT.
035900*-----------------------------------------------------------------
036000*    700-ESCRIBIR-CATEG: ARMA UN RENGLON CATESTA POR CADA
036100*    POSICION DE LA TABLA YA ORDENADA (VER EL PERFORM VARYING
036200*    EN 000-PRINCIPAL). EL PORCENTAJE SE CALCULA AQUI, RENGLON
036300*    POR RENGLON, NO DURANTE LA ACUMULACION DE 300.
036400 700-ESCRIBIR-CATEG.
036500     MOVE WS-TC-NOMBRE (WS-IX-CAT) TO CE-CATEGORIA.
036600     MOVE WS-TC-TOTAL  (WS-IX-CAT) TO CE-TOTAL.
036700     PERFORM 600-CALC-PORCENTAJE THRU 600-EXIT.
036800     MOVE WS-PCT-DIVISION          TO CE-PORCENTAJE.
036900     WRITE CATEGORIA-ESTADISTICA-REG.
037000 700-EXIT.
037100     EXIT.
037200*-----------------------------------------------------------------
037300*    900-FIN: CIERRA LOS DOS ARCHIVOS Y DEJA EN LA BITACORA DE
037400*    CONSOLA CUANTOS MOVIMIENTOS SE LEYERON Y CUANTAS
037500*    CATEGORIAS DISTINTAS SE GENERARON EN LA CORRIDA.
037600 900-FIN.
037700     CLOSE MOVMAST CATESTA.
037800     MOVE WS-CONT-LEIDOS TO WS-LC-LEIDOS.
037900     MOVE WS-CONT-CATEG  TO WS-LC-CATEG.
038000     DISPLAY "LEIDOS/CATEGORIAS GENERADAS:".
038100     DISPLAY WS-LINEA-CIERRE.
038200*    NO SE IMPRIME NADA EN ESTA BITACORA: ES SOLO PARA EL
038300*    OPERADOR QUE CORRE EL PROCESO DE FIN DE MES, IGUAL QUE
038400*    EL DISPLAY FINAL DE MOVCARGA Y MOVRESMES.
038500 900-EXIT.
038600     EXIT.
038700*-----------------------------------------------------------------
038800 END PROGRAM MOVCATEST.
