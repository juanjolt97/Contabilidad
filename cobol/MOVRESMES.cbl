000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400*    SEGUNDO ESLABON DEL CIRCUITO MENSUAL DEL HOGAR: CORRE
000500*    DESPUES DE MOVCARGA Y ANTES (O EN PARALELO CON) MOVCATEST.
000600*    NO ESCRIBE NI TOCA EL MAESTRO; SOLO LO LEE DE PUNTA A
000700*    PUNTA UNA VEZ POR CORRIDA.
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    MOVRESMES.
001000 AUTHOR.        L PEREYRA.
001100 INSTALLATION.  DEPTO DE SISTEMAS - COOP DE SERVICIOS HOGAR.
001200 DATE-WRITTEN.  22/06/1988.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL DEPTO.
001500******************************************************************
001600* BITACORA DE CAMBIOS
001700*-----------------------------------------------------------------
001800* FECHA     PROGRAMADOR  PEDIDO    DESCRIPCION
001900*-----------------------------------------------------------------
002000* 22/06/88  L.PEREYRA    INI-015   VERSION INICIAL. RESUMEN
002100*                                  MENSUAL DE GASTOS Y BENEFICIOS
002200*                                  A PARTIR DEL MAESTRO DE
002300*                                  MOVIMIENTOS.
002400* 30/01/89  L.PEREYRA    REQ-033   SE ORDENA EL RESUMEN POR MES
002500*                                  DESCENDENTE (MES MAS RECIENTE
002600*                                  PRIMERO).
002700* 11/07/90  D.SOSA       REQ-061   NOMBRE DE MES EN CASTELLANO
002800*                                  PARA EL REPORTE IMPRESO.
002900* 25/02/92  R.QUIROGA    REQ-079   SE AGREGA EL RESUMEN GLOBAL
003000*                                  (ARCHIVO RESGLOB) AL FINAL DE
003100*                                  LA CORRIDA, SUMANDO LOS
003200*                                  RENGLONES MENSUALES YA
003300*                                  ARMADOS (NO EL MAESTRO CRUDO).
003400* 19/11/93  L.PEREYRA    REQ-103   TOPE DE TABLA DE MESES LLEVADO
003500*                                  A 600 (50 ANIOS) POR PEDIDO
003600*                                  DE AUDITORIA.
003700* 14/06/95  L.PEREYRA    REQ-120   SI EL CODIGO DE MES VIENE
003800*                                  MAL FORMADO SE DEJA EL CODIGO
003900*                                  NUMERICO CRUDO EN EL NOMBRE,
004000*                                  NO SE CORTA LA CORRIDA.
004100* 09/09/98  M.FERRARI    Y2K-005   REVISION DE CAMPOS DE ANIO:
004200*                                  EL MAESTRO YA TRAE EL SIGLO
004300*                                  COMPLETO (CCYYMMDD), NO
004400*                                  REQUIERE VENTANA EN ESTE
004500*                                  PROGRAMA.
004600* 11/05/01  M.FERRARI    REQ-141   SE AGREGA CONTEO DE LEIDOS EN
004700*                                  LA BITACORA DE CONSOLA.
004800******************************************************************
004900*    PROPOSITO GENERAL
005000*    ---------------------------------------------------------
005100*    CORRIDA DE FIN DE MES (O BAJO PEDIDO DE AUDITORIA) QUE LEE
005200*    EL MAESTRO DE MOVIMIENTOS (MOVMAST, YA CARGADO Y VALIDADO
005300*    POR MOVCARGA) Y ARMA DOS SALIDAS: EL RESUMEN MENSUAL
005400*    (RESMENS, UN RENGLON POR MES CON GASTOS/BENEFICIOS/
005500*    BALANCE/CANTIDADES, ORDENADO DEL MES MAS RECIENTE AL MAS
005600*    VIEJO) Y EL RESUMEN GLOBAL (RESGLOB, UN SOLO RENGLON CON
005700*    LOS TOTALES DE TODO EL HISTORICO). NO VALIDA NI RECHAZA
005800*    NADA; ESO YA LO HIZO MOVCARGA ANTES DE GRABAR EL MAESTRO.
005900*
006000*    REGLAS DE NEGOCIO QUE APLICA ESTE PROGRAMA:
006100*    - UN RENGLON DE RESMENS POR CADA MES CALENDARIO (CCYYMM)
006200*      QUE TENGA AL MENOS UN MOVIMIENTO EN EL MAESTRO.
006300*    - ORDEN DESCENDENTE POR CLAVE DE MES (REQ-033): EL MES MAS
006400*      RECIENTE QUEDA PRIMERO EN EL ARCHIVO DE SALIDA.
006500*    - EL RESUMEN GLOBAL (REQ-079) SE DERIVA DE LA TABLA YA
006600*      ACUMULADA, NUNCA DE UNA SEGUNDA LECTURA DEL MAESTRO.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS NUMERICA-EXTENDIDA IS "0" THRU "9"
007300     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
007400             OFF STATUS IS SW-TRAZA-INACTIVA.
007500*    UPSI-0 EN ESTE PROGRAMA NO CAMBIA EL MODO DE APERTURA
007600*    (A DIFERENCIA DE MOVCARGA); SOLO PRENDE UN DISPLAY EXTRA
007700*    DE TRAZA EN 100-INICIO PARA CUANDO OPERACION NECESITA
007800*    CONFIRMAR QUE LA CORRIDA ARRANCO CON EL PARM CORRECTO.
007900 
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    MOVMAST: EL MISMO MAESTRO QUE ESCRIBE MOVCARGA, ABIERTO
008300*    AQUI SOLO DE ENTRADA Y LEIDO UNA UNICA VEZ DE PUNTA A
008400*    PUNTA (NO HAY RE-LECTURA; EL RESUMEN GLOBAL SE ARMA DESDE
008500*    LA TABLA DE MESES, VER 800-TOTALIZAR-GLOBAL).
008600     SELECT MOVMAST ASSIGN TO MOVMAST
008700         ORGANIZATION IS SEQUENTIAL.
008800 
008900*    RESMENS: SALIDA DEL RESUMEN MENSUAL, UN RENGLON POR MES
009000*    CON MOVIMIENTOS, EN ORDEN DESCENDENTE DE CLAVE DE MES.
009100     SELECT RESMENS ASSIGN TO RESMENS
009200         ORGANIZATION IS SEQUENTIAL.
009300 
009400*    RESGLOB: SALIDA DEL RESUMEN GLOBAL, UN UNICO RENGLON CON
009500*    EL ACUMULADO DE TODOS LOS MESES PROCESADOS EN LA CORRIDA.
009600     SELECT RESGLOB ASSIGN TO RESGLOB
009700         ORGANIZATION IS SEQUENTIAL.
009800 
009900 DATA DIVISION.
010000 FILE SECTION.
010100*    MOVIMIENTO-REG SE REPITE AQUI IDENTICO AL LAYOUT DE
010200*    MOVCARGA, CAMPO POR CAMPO; EL DEPTO NO USA COPY MEMBERS
010300*    EN ESTA BATERIA, ASI QUE CUALQUIER CAMBIO AL LAYOUT DEL
010400*    MAESTRO TIENE QUE REPLICARSE A MANO EN LOS TRES PROGRAMAS.
010500 FD  MOVMAST
010600     LABEL RECORD STANDARD.
010700 01  MOVIMIENTO-REG.
010800     02  MOV-ID                PIC 9(09).
010900     02  MOV-DESC              PIC X(100).
011000     02  MOV-CANTIDAD          PIC S9(09)V9(02) COMP-3.
011100     02  MOV-TIPO              PIC X(09).
011200         88  MOV-ES-GASTO      VALUE "GASTO    ".
011300         88  MOV-ES-BENEFIC    VALUE "BENEFICIO".
011400     02  MOV-FECHA             PIC 9(08).
011500*    MOV-FECHA-R ES LA VISTA QUE USA ESTE PROGRAMA PARA ARMAR
011600*    LA CLAVE DE MES (400-BUSCAR-O-ALTA-MES); MOVCARGA NUNCA
011700*    ESCRIBE UNA FECHA SIN SIGLO, ASI QUE MOV-FEC-ANO SIEMPRE
011800*    LLEGA CON LOS CUATRO DIGITOS COMPLETOS (Y2K-005).
011900     02  MOV-FECHA-R REDEFINES MOV-FECHA.
012000         03  MOV-FEC-ANO       PIC 9(04).
012100         03  MOV-FEC-MES       PIC 9(02).
012200         03  MOV-FEC-DIA       PIC 9(02).
012300     02  MOV-CATEGORIA         PIC X(20).
012400     02  MOV-NOTAS             PIC X(200).
012500     02  FILLER                PIC X(10).
012600*    ESTE PROGRAMA NO LEE MOV-CATEGORIA NI MOV-NOTAS; QUEDAN
012700*    EN EL LAYOUT SOLO PARA QUE LOS TRES PROGRAMAS COMPARTAN
012800*    EL MISMO RENGLON DE MAESTRO.
012900 
013000*    RM-BALANCE = BENEFICIOS - GASTOS DEL MES (REQ-079, MISMA
013100*    CONVENCION QUE EL GLOBAL); RM-MES-FORMATO LO ARMA
013200*    750-ARMAR-NOMBRE-MES, NO SE GRABA NUNCA EN BLANCO.
013300 FD  RESMENS
013400     LABEL RECORD STANDARD.
013500 01  RESUMEN-MENSUAL-REG.
013600*    RM-MES QUEDA EN FORMATO CCYYMM CRUDO (MISMA CLAVE QUE
013700*    WS-TM-MES) PARA QUE UN PROCESO AGUAS ABAJO PUEDA VOLVER A
013800*    ORDENAR O FILTRAR POR MES SIN TENER QUE PARSEAR
013900*    RM-MES-FORMATO, QUE ES SOLO PARA LECTURA HUMANA.
014000     02  RM-MES                PIC 9(06).
014100     02  RM-MES-FORMATO        PIC X(20).
014200     02  RM-TOTAL-GASTOS       PIC S9(09)V9(02) COMP-3.
014300     02  RM-TOTAL-BENEFICIOS   PIC S9(09)V9(02) COMP-3.
014400     02  RM-BALANCE            PIC S9(09)V9(02) COMP-3.
014500     02  RM-CANT-GASTOS        PIC 9(09).
014600     02  RM-CANT-BENEFICIOS    PIC 9(09).
014700*    RM-TOTAL-MOVS QUEDA GRABADO EN EL RENGLON EN VEZ DE QUE
014800*    OPERACION TENGA QUE SUMAR LAS OTRAS DOS COLUMNAS A MANO
014900*    CADA VEZ QUE MIRA EL REPORTE IMPRESO.
015000     02  RM-TOTAL-MOVS         PIC 9(09).
015100     02  FILLER                PIC X(10).
015200 
015300*    RESGLOB LLEVA LOS MISMOS CAMPOS QUE RESMENS MENOS LA
015400*    CLAVE Y EL NOMBRE DE MES, PORQUE ES UN UNICO RENGLON SIN
015500*    QUIEBRE (REQ-079).
015600 FD  RESGLOB
015700     LABEL RECORD STANDARD.
015800 01  RESUMEN-GLOBAL-REG.
015900     02  RG-TOTAL-GASTOS       PIC S9(09)V9(02) COMP-3.
016000     02  RG-TOTAL-BENEFICIOS   PIC S9(09)V9(02) COMP-3.
016100     02  RG-BALANCE            PIC S9(09)V9(02) COMP-3.
016200*    RG-CANT-MOVS VA ANTES QUE LOS DOS CONTADORES QUE LO
016300*    COMPONEN EN ESTE RENGLON (AL REVES DEL ORDEN DE RESMENS)
016400*    PORQUE ASI LO PIDIO AUDITORIA CUANDO SE AGREGO EL GLOBAL
016500*    (REQ-079): EL TOTAL GENERAL ADELANTE, EL DETALLE DESPUES.
016600     02  RG-CANT-MOVS          PIC 9(09).
016700     02  RG-CANT-GASTOS        PIC 9(09).
016800     02  RG-CANT-BENEFICIOS    PIC 9(09).
016900     02  FILLER                PIC X(10).
017000 
017100 WORKING-STORAGE SECTION.
017200*    WS-IX-MES Y WS-IX-AUX SON LOS UNICOS SUBINDICES DE ESTE
017300*    PROGRAMA SOBRE WS-TABLA-MESES; SE DECLARAN COMP PORQUE
017400*    ASI SE DECLARA TODO SUBINDICE Y CONTADOR EN ESTA BATERIA,
017500*    NO SE USA INDEXED BY EN WS-MES-ENTRY PORQUE EL ORDENAMIENTO
017600*    DE 610/620 Y LA ACUMULACION DE 500 YA COMPARTEN ESTAS DOS
017700*    VARIABLES SIN NECESITAR UN INDICE ESPECIAL APARTE.
017800 77  WS-FIN-MOVIM              PIC 9 VALUE ZERO.
017900     88  FIN-ARCH-MOVIM        VALUE 1.
018000*    WS-CONT-LEIDOS CUENTA RENGLONES LEIDOS DEL MAESTRO
018100*    (REQ-141); WS-CONT-MESES CUENTA CUANTOS RENGLONES DISTINTOS
018200*    TIENE HOY WS-TABLA-MESES, Y DOBLA DE PASO COMO PUNTERO AL
018300*    PROXIMO RENGLON LIBRE CUANDO 400-BUSCAR-O-ALTA-MES DA DE
018400*    ALTA UN MES NUEVO.
018500 77  WS-CONT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
018600 77  WS-CONT-MESES             PIC 9(04) COMP VALUE ZERO.
018700 77  WS-IX-MES                 PIC 9(04) COMP VALUE ZERO.
018800*    WS-IX-AUX ES EL SUBINDICE AUXILIAR QUE USA LA BURBUJA
018900*    (610/620) PARA RECORRER LOS PARES ADYACENTES; SE DECLARA
019000*    APARTE DE WS-IX-MES PORQUE 700-FORMATEAR-Y-ESCRIBIR
019100*    TAMBIEN USA WS-IX-MES COMO INDICE DE LECTURA DE LA TABLA
019200*    YA ORDENADA, EN UN PERFORM DISTINTO AL DE LA BURBUJA.
019300 77  WS-IX-AUX                 PIC 9(04) COMP VALUE ZERO.
019400 
019500*    TABLA DE NOMBRES DE MES EN CASTELLANO, REQ-061.
019600 01  WS-TABLA-NOMBRES-MES.
019700     02  FILLER                PIC X(10) VALUE "ENERO     ".
019800     02  FILLER                PIC X(10) VALUE "FEBRERO   ".
019900     02  FILLER                PIC X(10) VALUE "MARZO     ".
020000     02  FILLER                PIC X(10) VALUE "ABRIL     ".
020100     02  FILLER                PIC X(10) VALUE "MAYO      ".
020200     02  FILLER                PIC X(10) VALUE "JUNIO     ".
020300     02  FILLER                PIC X(10) VALUE "JULIO     ".
020400     02  FILLER                PIC X(10) VALUE "AGOSTO    ".
020500     02  FILLER                PIC X(10) VALUE "SEPTIEMBRE".
020600     02  FILLER                PIC X(10) VALUE "OCTUBRE   ".
020700     02  FILLER                PIC X(10) VALUE "NOVIEMBRE ".
020800     02  FILLER                PIC X(10) VALUE "DICIEMBRE ".
020900 01  WS-TABLA-MESES-NOM REDEFINES WS-TABLA-NOMBRES-MES.
021000     02  WS-NOMBRE-MES         PIC X(10) OCCURS 12 TIMES.
021100*    LA TABLA SE CARGA POR VALUE EN TIEMPO DE COMPILACION (NO
021200*    POR READ DE UN ARCHIVO DE PARAMETROS); EL HOGAR NO TIENE
021300*    NOMBRES DE MES EN OTRO IDIOMA, ASI QUE NO HACE FALTA UNA
021400*    TABLA MANTENIBLE POR FUERA DEL FUENTE.
021500 
021600*    CLAVE DE MES (CCYYMM) DESCOMPUESTA PARA ARMAR EL TEXTO.
021700 01  WS-CLAVE-MES              PIC 9(06).
021800 01  WS-CLAVE-MES-R REDEFINES WS-CLAVE-MES.
021900*    LA REDEFINE PARTE LA CLAVE EN ANO Y MES PARA QUE
022000*    400-BUSCAR-O-ALTA-MES PUEDA COMPARAR CONTRA WS-MES-ANO/
022100*    WS-MES-NUMERO DE LA TABLA, Y PARA QUE 750-ARMAR-NOMBRE-MES
022200*    TENGA EL MES SUELTO CON QUE INDEXAR WS-TABLA-NOMBRES-MES.
022300     02  WS-CM-ANO             PIC 9(04).
022400     02  WS-CM-MES             PIC 9(02).
022500*    WS-MES-EDITADO LLEVA EDICION NUMERICA SIMPLE (ZZZZZ9) PARA
022600*    EL CASO RED-DE-SEGURIDAD DE 750-ARMAR-NOMBRE-MES; NO USA
022700*    GUIONES NI SEPARADORES PORQUE ES UN CODIGO CRUDO, NO UNA
022800*    FECHA EDITADA PARA EL USUARIO FINAL.
022900 01  WS-MES-EDITADO            PIC ZZZZZ9.
023000 01  WS-ANO-EDITADO            PIC 9(04).
023100*    WS-MES-EDITADO SOLO SE USA CUANDO EL CODIGO DE MES VIENE
023200*    MAL FORMADO (REQ-120); EN EL CASO NORMAL EL NOMBRE DE MES
023300*    SALE DE WS-NOMBRE-MES Y WS-MES-EDITADO NI SE TOCA.
023400 
023500*    TABLA DE ACUMULACION POR MES (ESTILO VEC-MES DE LA CORRIDA
023600*    DE CUOTAS, PERO AGRUPANDO POR MES EN LUGAR DE POR SOCIO).
023700 01  WS-TABLA-MESES.
023800*    TOPE DE 600 RENGLONES = 50 ANIOS DE HISTORICO (REQ-103,
023900*    PEDIDO DE AUDITORIA); UN HOGAR REAL NO VA A GENERAR MAS
024000*    DE UN RENGLON DE RESUMEN POR MES CALENDARIO, ASI QUE ESTE
024100*    TOPE NO DEPENDE DE LA CANTIDAD DE MOVIMIENTOS DEL MAESTRO.
024200     02  WS-MES-ENTRY OCCURS 600 TIMES.
024300         03  WS-TM-MES         PIC 9(06).
024400         03  WS-TM-GASTOS      PIC S9(09)V9(02) COMP-3.
024500         03  WS-TM-BENEFIC     PIC S9(09)V9(02) COMP-3.
024600         03  WS-TM-CANT-GAS    PIC 9(09) COMP.
024700         03  WS-TM-CANT-BEN    PIC 9(09) COMP.
024800*    FILLER DE UN BYTE: RESERVA DE CRECIMIENTO PARA UN POSIBLE
024900*    INDICADOR DE MES CERRADO/ABIERTO, SIN TENER QUE CORRER EL
025000*    RESTO DEL RENGLON SI AUDITORIA LO PIDE MAS ADELANTE.
025100         03  FILLER            PIC X(01).
025200 
025300*    RENGLON AUXILIAR PARA EL INTERCAMBIO DEL ORDENAMIENTO.
025400*    TIENE QUE SER BYTE A BYTE IGUAL A WS-MES-ENTRY PARA QUE EL
025500*    MOVE DE 620-COMPARAR-E-INTERCAMBIAR PUEDA MOVER EL GRUPO
025600*    COMPLETO DE UNA SOLA VEZ, SIN LISTAR CAMPO POR CAMPO.
025700 01  WS-MES-AUX.
025800     02  WS-TM-MES-AUX         PIC 9(06).
025900     02  WS-TM-GASTOS-AUX      PIC S9(09)V9(02) COMP-3.
026000     02  WS-TM-BENEFIC-AUX     PIC S9(09)V9(02) COMP-3.
026100     02  WS-TM-CANT-GAS-AUX    PIC 9(09) COMP.
026200     02  WS-TM-CANT-BEN-AUX    PIC 9(09) COMP.
026300     02  FILLER                PIC X(01).
026400*    EL FILLER DE UN BYTE IGUALA EL LARGO DE WS-MES-AUX AL DE
026500*    WS-MES-ENTRY; SIN ESE RELLENO EL MOVE DE GRUPO DE
026600*    620-COMPARAR-E-INTERCAMBIAR QUEDARIA DESALINEADO.
026700 
026800*    ACUMULADOR DEL RESUMEN GLOBAL (REQ-079): SE REINICIA EN
026900*    CADA CORRIDA DESDE 800-TOTALIZAR-GLOBAL, NUNCA ARRASTRA
027000*    VALORES DE UNA CORRIDA A OTRA.
027100 01  WS-ACUM-GLOBAL.
027200     02  WS-AG-GASTOS          PIC S9(09)V9(02) COMP-3.
027300     02  WS-AG-BENEFIC         PIC S9(09)V9(02) COMP-3.
027400     02  WS-AG-CANT-GAS        PIC 9(09) COMP.
027500     02  WS-AG-CANT-BEN        PIC 9(09) COMP.
027600*    EL FILLER AQUI ES PURO MARGEN DE CRECIMIENTO, SIN
027700*    CORRESPONDENCIA DIRECTA CON NINGUN CAMPO DE RESGLOB; NO SE
027800*    LO MUEVE A NINGUN LADO, ES SOLO RELLENO DEL GRUPO.
027900     02  FILLER                PIC X(10).
028000 
028100*    RENGLON DE CIERRE (REQ-141), SOLO PARA DISPLAY POR
028200*    CONSOLA; IGUAL QUE EN MOVCARGA, NO ES UN RENGLON DE
028300*    REPORTE IMPRESO.
028400 01  WS-LINEA-CIERRE.
028500     02  WS-LC-LEIDOS          PIC ZZZZZZ9.
028600     02  FILLER                PIC X(03) VALUE SPACES.
028700     02  WS-LC-MESES           PIC ZZZ9.
028800     02  FILLER                PIC X(20) VALUE SPACES.
028900 
029000*    NO HAY SECCION DECLARATIVES EN ESTE PROGRAMA: LOS UNICOS
029100*    ARCHIVOS SON MOVMAST (ENTRADA) Y LAS DOS SALIDAS NUEVAS,
029200*    Y UN AT END SIMPLE EN 200-LEER-MOVIMIENTO ALCANZA PARA
029300*    CUBRIR EL UNICO CASO DE FIN DE ARCHIVO DE LA CORRIDA.
029400 PROCEDURE DIVISION.
029500*-----------------------------------------------------------------
029600*    000-PRINCIPAL ORQUESTA LA CORRIDA COMPLETA: ACUMULA TODO
029700*    EL MAESTRO EN LA TABLA DE MESES, LA ORDENA DESCENDENTE
029800*    (REQ-033), ESCRIBE UN RENGLON RESMENS POR MES Y RECIEN AL
029900*    FINAL SUMA LA TABLA YA ARMADA PARA EL RESUMEN GLOBAL
030000*    (REQ-079) ANTES DE CERRAR.
030100 000-PRINCIPAL.
030200     PERFORM 100-INICIO THRU 100-EXIT.
030300     PERFORM 200-LEER-MOVIMIENTO THRU 200-EXIT.
030400     PERFORM 300-PROCESAR-MOVIMIENTO THRU 300-EXIT
030500         UNTIL FIN-ARCH-MOVIM = 1.
030600     PERFORM 600-ORDENAR-MESES THRU 600-EXIT.
030700     PERFORM 700-FORMATEAR-Y-ESCRIBIR THRU 700-EXIT
030800         VARYING WS-IX-MES FROM 1 BY 1
030900         UNTIL WS-IX-MES > WS-CONT-MESES.
031000     PERFORM 800-TOTALIZAR-GLOBAL THRU 800-EXIT.
031100*    700 VA ANTES QUE 800 A PROPOSITO: RESMENS TIENE QUE QUEDAR
031200*    ESCRITO YA ORDENADO DESCENDENTE (600) ANTES DE QUE 800
031300*    RECORRA LA MISMA TABLA PARA EL GLOBAL; AL GLOBAL EL ORDEN
031400*    NO LE IMPORTA PORQUE SUMA TODOS LOS RENGLONES POR IGUAL.
031500     PERFORM 900-FIN THRU 900-EXIT.
031600     STOP RUN.
031700*-----------------------------------------------------------------
031800*    100-INICIO: APERTURA DE LOS TRES ARCHIVOS. EL MAESTRO SE
031900*    ABRE SOLO DE ENTRADA, LAS DOS SALIDAS SIEMPRE EN OUTPUT
032000*    PORQUE ESTE RESUMEN NO ACUMULA CORRIDA CONTRA CORRIDA: SE
032100*    REGENERA DE CERO CADA VEZ QUE SE LO MANDA A CORRER.
032200 100-INICIO.
032300     OPEN INPUT MOVMAST.
032400     OPEN OUTPUT RESMENS.
032500     OPEN OUTPUT RESGLOB.
032600     IF SW-TRAZA-ACTIVA
032700         DISPLAY "MOVRESMES - TRAZA ACTIVADA POR UPSI-0"
032800     END-IF.
032900     DISPLAY "MOVRESMES - RESUMEN MENSUAL DEL HOGAR".
033000 100-EXIT.
033100     EXIT.
033200*-----------------------------------------------------------------
033300*    200-LEER-MOVIMIENTO: LECTURA SECUENCIAL UNICA DEL MAESTRO.
033400*    EL CONTADOR DE LEIDOS (REQ-141) SOLO SUMA SI EL READ TRAJO
033500*    UN RENGLON REAL, NO EN EL AT END.
033600 200-LEER-MOVIMIENTO.
033700     READ MOVMAST AT END MOVE 1 TO WS-FIN-MOVIM.
033800     IF FIN-ARCH-MOVIM = 0
033900         ADD 1 TO WS-CONT-LEIDOS
034000     END-IF.
034100 200-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------------
034400*    300-PROCESAR-MOVIMIENTO: UN CICLO POR MOVIMIENTO LEIDO.
034500*    PRIMERO UBICA (O DA DE ALTA) EL RENGLON DE MES QUE LE
034600*    CORRESPONDE, DESPUES ACUMULA EL IMPORTE AHI, Y RECIEN
034700*    DESPUES LEE EL SIGUIENTE MOVIMIENTO.
034800 300-PROCESAR-MOVIMIENTO.
034900     PERFORM 400-BUSCAR-O-ALTA-MES THRU 400-EXIT.
035000     PERFORM 500-ACUMULAR-IMPORTE THRU 500-EXIT.
035100     PERFORM 200-LEER-MOVIMIENTO THRU 200-EXIT.
035200 300-EXIT.
035300     EXIT.
035400*-----------------------------------------------------------------
035500*    CLAVE DE MES = PRIMEROS 6 DIGITOS DE LA FECHA (CCYYMM).
035600*    SE BUSCA EN LA TABLA; SI NO ESTA, SE DA DE ALTA AL FINAL.
035700*    MISMO IDIOMA DE BUSQUEDA SECUENCIAL QUE LA CARGA DE
035800*    SOCIOS: RECORRER DESDE EL PRINCIPIO HASTA ENCONTRAR LA
035900*    CLAVE O LLEGAR AL PRIMER RENGLON LIBRE (WS-CONT-MESES + 1).
036000 400-BUSCAR-O-ALTA-MES.
036100*    WS-CM-ANO/WS-CM-MES SE ARMAN A PARTIR DE LA FECHA YA
036200*    DESCOMPUESTA DEL MAESTRO; NO HACE FALTA VENTANA DE SIGLO
036300*    EN ESTE PROGRAMA PORQUE EL MAESTRO YA TRAE CCYY COMPLETO
036400*    (Y2K-005).
036500     MOVE MOV-FEC-ANO TO WS-CM-ANO.
036600     MOVE MOV-FEC-MES TO WS-CM-MES.
036700*    LA BUSQUEDA ARRANCA SIEMPRE DESDE EL RENGLON 1; NO SE
036800*    GUARDA "ULTIMO ENCONTRADO" PORQUE LOS MOVIMIENTOS DEL
036900*    MAESTRO NO VIENEN ORDENADOS POR FECHA.
037000     SET WS-IX-MES TO 1.
037100     PERFORM 410-COMPARAR-MES THRU 410-EXIT
037200         VARYING WS-IX-MES FROM 1 BY 1
037300         UNTIL WS-IX-MES > WS-CONT-MESES
037400         OR WS-TM-MES (WS-IX-MES) = WS-CLAVE-MES.
037500*    SI EL PERFORM TERMINO PORQUE WS-IX-MES SUPERO A
037600*    WS-CONT-MESES (Y NO PORQUE ENCONTRO LA CLAVE), EL MES NO
037700*    ESTABA EN LA TABLA TODAVIA Y HAY QUE DAR DE ALTA UN
037800*    RENGLON NUEVO AL FINAL, EN CERO, PARA QUE
037900*    500-ACUMULAR-IMPORTE LO ENCUENTRE YA CREADO.
038000     IF WS-IX-MES > WS-CONT-MESES
038100         ADD 1 TO WS-CONT-MESES
038200         MOVE WS-CLAVE-MES TO WS-TM-MES (WS-CONT-MESES)
038300         MOVE ZERO TO WS-TM-GASTOS   (WS-CONT-MESES)
038400         MOVE ZERO TO WS-TM-BENEFIC  (WS-CONT-MESES)
038500         MOVE ZERO TO WS-TM-CANT-GAS (WS-CONT-MESES)
038600         MOVE ZERO TO WS-TM-CANT-BEN (WS-CONT-MESES)
038700         MOVE WS-CONT-MESES TO WS-IX-MES
038800     END-IF.
038900 400-EXIT.
039000     EXIT.
039100*-----------------------------------------------------------------
039200*    410-COMPARAR-MES NO HACE NADA POR SI SOLO: ES EL CUERPO
039300*    VACIO DEL PERFORM ... VARYING DE 400-BUSCAR-O-ALTA-MES,
039400*    TODA LA LOGICA DE COMPARACION VIVE EN LA CLAUSULA UNTIL
039500*    DE ESE PERFORM. SE DEJA COMO PARRAFO APARTE, EN VEZ DE UN
039600*    PERFORM INLINE, PORQUE ASI ESTRUCTURA ESTE DEPTO TODOS LOS
039700*    LAZOS DE BUSQUEDA EN TABLA.
039800 410-COMPARAR-MES.
039900     CONTINUE.
040000 410-EXIT.
040100     EXIT.
040200*-----------------------------------------------------------------
040300*    500-ACUMULAR-IMPORTE: SUMA EL IMPORTE DEL MOVIMIENTO EN
040400*    CURSO AL RENGLON DE MES YA UBICADO POR WS-IX-MES, SEGUN
040500*    SEA GASTO O BENEFICIO (LOS 88-NIVELES DEL MAESTRO EVITAN
040600*    COMPARAR EL LITERAL DE TIPO DIRECTAMENTE AQUI).
040700 500-ACUMULAR-IMPORTE.
040800*    UN MOVIMIENTO SOLO PUEDE SER GASTO O BENEFICIO, NUNCA LOS
040900*    DOS (88-NIVELES MOV-ES-GASTO/MOV-ES-BENEFIC SOBRE EL MISMO
041000*    CAMPO MOV-TIPO), ASI QUE LAS DOS ADD DE ABAJO NUNCA SUMAN
041100*    EL MISMO RENGLON DOS VECES.
041200     IF MOV-ES-GASTO
041300         ADD MOV-CANTIDAD TO WS-TM-GASTOS (WS-IX-MES)
041400         ADD 1 TO WS-TM-CANT-GAS (WS-IX-MES)
041500     END-IF.
041600     IF MOV-ES-BENEFIC
041700         ADD MOV-CANTIDAD TO WS-TM-BENEFIC (WS-IX-MES)
041800         ADD 1 TO WS-TM-CANT-BEN (WS-IX-MES)
041900     END-IF.
042000 500-EXIT.
042100     EXIT.
042200*-----------------------------------------------------------------
042300*    ORDEN DESCENDENTE POR CLAVE DE MES (BURBUJA, ESTILO
042400*    DE CATEDRA - LA TABLA RARA VEZ SUPERA UN PAR DE CENTENAS
042500*    DE RENGLONES EN UN HOGAR).
042600 600-ORDENAR-MESES.
042700*    SI LA TABLA TIENE UN SOLO MES (O NINGUNO), NO HAY NADA
042800*    QUE ORDENAR Y SE SALTA DIRECTO A LA SALIDA DEL RANGO SIN
042900*    TOCAR LA BURBUJA; UNA PLANILLA QUE SOLO TRAE MOVIMIENTOS
043000*    DE UN MES ES EL CASO MAS COMUN DE UNA CORRIDA MENSUAL
043100*    NORMAL.
043200     IF WS-CONT-MESES NOT > 1
043300         GO TO 600-EXIT.
043400     PERFORM 610-PASADA-BURBUJA THRU 610-EXIT
043500         VARYING WS-IX-MES FROM 1 BY 1
043600         UNTIL WS-IX-MES > WS-CONT-MESES.
043700 600-EXIT.
043800     EXIT.
043900*-----------------------------------------------------------------
044000*    610-PASADA-BURBUJA: UNA PASADA COMPLETA DE LA BURBUJA,
044100*    COMPARANDO CADA PAR DE RENGLONES ADYACENTES. 600-ORDENAR
044200*    -MESES LA INVOCA UNA VEZ POR CADA RENGLON DE LA TABLA, QUE
044300*    ES MAS PASADAS DE LAS ESTRICTAMENTE NECESARIAS PERO ES EL
044400*    MISMO MARGEN DE SEGURIDAD QUE USA LA CATEDRA DE LA QUE
044500*    SALIO ESTE ORDENAMIENTO.
044600 610-PASADA-BURBUJA.
044700     PERFORM 620-COMPARAR-E-INTERCAMBIAR THRU 620-EXIT
044800         VARYING WS-IX-AUX FROM 1 BY 1
044900         UNTIL WS-IX-AUX > WS-CONT-MESES - 1.
045000 610-EXIT.
045100     EXIT.
045200*-----------------------------------------------------------------
045300*    620-COMPARAR-E-INTERCAMBIAR: SI EL RENGLON ACTUAL TIENE
045400*    CLAVE DE MES MENOR QUE EL SIGUIENTE, SE INTERCAMBIAN LOS
045500*    GRUPOS COMPLETOS (MOVE DE GRUPO WS-MES-ENTRY, NO CAMPO POR
045600*    CAMPO) PARA DEJAR EL MES MAS RECIENTE PRIMERO (REQ-033).
045700 620-COMPARAR-E-INTERCAMBIAR.
045800     IF WS-TM-MES (WS-IX-AUX) < WS-TM-MES (WS-IX-AUX + 1)
045900         MOVE WS-MES-ENTRY (WS-IX-AUX)     TO WS-MES-AUX
046000         MOVE WS-MES-ENTRY (WS-IX-AUX + 1)
046100                               TO WS-MES-ENTRY (WS-IX-AUX)
046200         MOVE WS-MES-AUX   TO WS-MES-ENTRY (WS-IX-AUX + 1)
046300     END-IF.
046400 620-EXIT.
046500     EXIT.
046600*-----------------------------------------------------------------
046700*    700-FORMATEAR-Y-ESCRIBIR: ARMA UN RENGLON RESMENS POR
046800*    CADA POSICION DE LA TABLA YA ORDENADA (VER EL PERFORM
046900*    VARYING EN 000-PRINCIPAL). EL BALANCE SALE REDONDEADO
047000*    (ROUNDED) PORQUE AMBOS TOTALES TIENEN DOS DECIMALES Y NO
047100*    HACE FALTA TRUNCAR UN DECIMAL DE MAS EN LA RESTA.
047200 700-FORMATEAR-Y-ESCRIBIR.
047300*    WS-CLAVE-MES SE RECARGA AQUI (A PARTIR DE LA TABLA YA
047400*    ORDENADA) PORQUE 750-ARMAR-NOMBRE-MES LA USA PARA LA RAMA
047500*    DE CODIGO CRUDO; ES EL MISMO CAMPO DE TRABAJO QUE
047600*    400-BUSCAR-O-ALTA-MES USO PARA LA BUSQUEDA, REUTILIZADO.
047700     MOVE WS-TM-MES (WS-IX-MES)        TO RM-MES WS-CLAVE-MES.
047800     PERFORM 750-ARMAR-NOMBRE-MES THRU 750-EXIT.
047900     MOVE WS-TM-GASTOS   (WS-IX-MES)   TO RM-TOTAL-GASTOS.
048000     MOVE WS-TM-BENEFIC  (WS-IX-MES)   TO RM-TOTAL-BENEFICIOS.
048100*    REQ-079: BALANCE = BENEFICIOS MENOS GASTOS, NO AL REVES;
048200*    UN HOGAR EN ROJO QUEDA CON RM-BALANCE NEGATIVO.
048300     COMPUTE RM-BALANCE ROUNDED =
048400         RM-TOTAL-BENEFICIOS - RM-TOTAL-GASTOS.
048500     MOVE WS-TM-CANT-GAS (WS-IX-MES)   TO RM-CANT-GASTOS.
048600     MOVE WS-TM-CANT-BEN (WS-IX-MES)   TO RM-CANT-BENEFICIOS.
048700     ADD RM-CANT-GASTOS RM-CANT-BENEFICIOS
048800         GIVING RM-TOTAL-MOVS.
048900     WRITE RESUMEN-MENSUAL-REG.
049000 700-EXIT.
049100     EXIT.
049200*-----------------------------------------------------------------
049300*    REQ-061/REQ-120: NOMBRE DE MES EN CASTELLANO; SI EL MES
049400*    DESCOMPUESTO NO CAE ENTRE 01 Y 12 SE DEJA EL CODIGO CRUDO.
049500 750-ARMAR-NOMBRE-MES.
049600*    WS-CM-MES DEBERIA SER SIEMPRE 01-12 PORQUE SALE DE UNA
049700*    FECHA QUE YA PASO POR MOVCARGA; LA RAMA ELSE QUEDA COMO
049800*    RED DE SEGURIDAD (REQ-120) PARA UN MAESTRO VIEJO O TOCADO
049900*    A MANO FUERA DEL CIRCUITO NORMAL, NO PARA EL CASO DIARIO.
050000     IF WS-CM-MES >= 1 AND WS-CM-MES <= 12
050100*    STRING ARMA "NOMBREDELMES AAAA" SEPARADO POR UN BLANCO;
050200*    EL DELIMITED BY SPACE SOBRE WS-NOMBRE-MES CORTA EL
050300*    FILLER DE LA TABLA DE NOMBRES SIN TENER QUE CALCULAR
050400*    LA LONGITUD REAL DE CADA NOMBRE.
050500         MOVE WS-CM-ANO TO WS-ANO-EDITADO
050600         STRING WS-NOMBRE-MES (WS-CM-MES) DELIMITED BY SPACE
050700                " "                       DELIMITED BY SIZE
050800                WS-ANO-EDITADO             DELIMITED BY SIZE
050900             INTO RM-MES-FORMATO
051000     ELSE
051100         MOVE WS-CLAVE-MES TO WS-MES-EDITADO
051200         MOVE WS-MES-EDITADO TO RM-MES-FORMATO
051300     END-IF.
051400 750-EXIT.
051500     EXIT.
051600*-----------------------------------------------------------------
051700*    REQ-079: EL RESUMEN GLOBAL SE ARMA SUMANDO LOS RENGLONES
051800*    MENSUALES YA ESCRITOS, NO RELEYENDO EL MAESTRO CRUDO.
051900 800-TOTALIZAR-GLOBAL.
052000*    MOVE ZERO TO WS-ACUM-GLOBAL LIMPIA LOS CUATRO CAMPOS DEL
052100*    GRUPO DE UN SOLO MOVE PORQUE EL FILLER DE RELLENO NO TIENE
052200*    NINGUN VALOR SIGNIFICATIVO QUE PROTEGER.
052300     MOVE ZERO TO WS-ACUM-GLOBAL.
052400     PERFORM 810-SUMAR-MES THRU 810-EXIT
052500         VARYING WS-IX-MES FROM 1 BY 1
052600         UNTIL WS-IX-MES > WS-CONT-MESES.
052700     MOVE WS-AG-GASTOS     TO RG-TOTAL-GASTOS.
052800     MOVE WS-AG-BENEFIC    TO RG-TOTAL-BENEFICIOS.
052900     COMPUTE RG-BALANCE ROUNDED =
053000         RG-TOTAL-BENEFICIOS - RG-TOTAL-GASTOS.
053100     MOVE WS-AG-CANT-GAS   TO RG-CANT-GASTOS.
053200     MOVE WS-AG-CANT-BEN   TO RG-CANT-BENEFICIOS.
053300     ADD RG-CANT-GASTOS RG-CANT-BENEFICIOS
053400         GIVING RG-CANT-MOVS.
053500     WRITE RESUMEN-GLOBAL-REG.
053600 800-EXIT.
053700     EXIT.
053800*-----------------------------------------------------------------
053900*    810-SUMAR-MES: SUMA UN RENGLON DE LA TABLA YA ESCRITA AL
054000*    ACUMULADOR GLOBAL. SE RECORRE LA TABLA DE NUEVO EN VEZ DE
054100*    ACUMULAR EN LA MISMA VUELTA DE 500-ACUMULAR-IMPORTE PORQUE
054200*    ASI EL RESUMEN GLOBAL QUEDA DESACOPLADO DEL ORDEN EN QUE
054300*    SE HAYA HECHO LA BUSQUEDA/ALTA (REQ-079).
054400 810-SUMAR-MES.
054500     ADD WS-TM-GASTOS   (WS-IX-MES) TO WS-AG-GASTOS.
054600     ADD WS-TM-BENEFIC  (WS-IX-MES) TO WS-AG-BENEFIC.
054700     ADD WS-TM-CANT-GAS (WS-IX-MES) TO WS-AG-CANT-GAS.
054800     ADD WS-TM-CANT-BEN (WS-IX-MES) TO WS-AG-CANT-BEN.
054900 810-EXIT.
055000     EXIT.
055100*-----------------------------------------------------------------
055200*    900-FIN (REQ-141): CIERRA LOS TRES ARCHIVOS Y DEJA EN LA
055300*    BITACORA DE CONSOLA CUANTOS MOVIMIENTOS SE LEYERON Y
055400*    CUANTOS MESES DISTINTOS SE GENERARON EN LA CORRIDA.
055500 900-FIN.
055600     CLOSE MOVMAST RESMENS RESGLOB.
055700*    LOS TRES ARCHIVOS SE CIERRAN JUNTOS EN UN SOLO CLOSE PORQUE
055800*    NINGUNO QUEDA ABIERTO ENTRE CORRIDAS (A DIFERENCIA DEL
055900*    MAESTRO EN MOVCARGA, QUE SE PUEDE EXTENDER).
056000     MOVE WS-CONT-LEIDOS TO WS-LC-LEIDOS.
056100     MOVE WS-CONT-MESES  TO WS-LC-MESES.
056200     DISPLAY "LEIDOS/MESES GENERADOS:".
056300     DISPLAY WS-LINEA-CIERRE.
056400 900-EXIT.
056500     EXIT.
056600*-----------------------------------------------------------------
056700*    FIN DE MOVRESMES.CBL.
056800 END PROGRAM MOVRESMES.
