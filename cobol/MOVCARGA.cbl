000100******************************************************************
000200* IDENTIFICATION DIVISION.
000300******************************************************************
000400*    ESTE PROGRAMA ES EL PRIMER ESLABON DEL CIRCUITO MENSUAL DEL
000500*    HOGAR. SI MOVCARGA NO CORRE, O CORRE CON LA PLANILLA
000600*    EQUIVOCADA, MOVRESMES Y MOVCATEST VAN A TRABAJAR CON UN
000700*    MAESTRO VIEJO O INCOMPLETO SIN NINGUN AVISO, PORQUE ESOS DOS
000800*    PROGRAMAS NO VALIDAN NADA, SOLO LEEN Y TOTALIZAN.
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    MOVCARGA.
001100 AUTHOR.        D SOSA.
001200 INSTALLATION.  DEPTO DE SISTEMAS - COOP DE SERVICIOS HOGAR.
001300 DATE-WRITTEN.  04/11/1988.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - NO DISTRIBUIR FUERA DEL DEPTO.
001600******************************************************************
001700* BITACORA DE CAMBIOS
001800*-----------------------------------------------------------------
001900* FECHA     PROGRAMADOR  PEDIDO    DESCRIPCION
002000*-----------------------------------------------------------------
002100* 04/11/88  D.SOSA       INI-014   VERSION INICIAL. CARGA DIARIA
002200*                                  DE MOVIMIENTOS DEL HOGAR CON
002300*                                  VALIDACION ANTES DE GRABAR EN
002400*                                  EL MAESTRO DE MOVIMIENTOS.
002500* 19/03/89  D.SOSA       REQ-031   SE AGREGA RECHAZO CON MOTIVO
002600*                                  EN VEZ DE SOLO CONTAR ERRORES.
002700* 02/08/90  R.QUIROGA    REQ-058   VALIDACION DE CATEGORIA VACIA
002800*                                  SEPARADA DE VALIDACION DE TIPO.
002900* 17/01/92  R.QUIROGA    REQ-077   FECHA POR DEFECTO = FECHA DEL
003000*                                  PROCESO CUANDO VIENE EN BLANCO.
003100* 23/11/93  L.PEREYRA    REQ-102   CONTADOR DE RECHAZADOS POR
003200*                                  MOTIVO PARA EL RESUMEN DE CIERRE.
003300* 14/06/95  L.PEREYRA    REQ-119   TOPE DE IMPORTE EN CERO TRATADO
003400*                                  COMO RECHAZO, NO COMO ABEND.
003500* 08/09/98  M.FERRARI    Y2K-004   VENTANA DE SIGLO PARA LA FECHA
003600*                                  DE PROCESO (ACCEPT FROM DATE
003700*                                  DEVUELVE AAMMDD A 2 DIGITOS).
003800*                                  AAMMDD < 50 = SIGLO 20, SI NO
003900*                                  SIGLO 19. REVISAR EN EL 2049.
004000* 22/02/99  M.FERRARI    Y2K-011   PRUEBA DE REGRESION FIN DE
004100*                                  SIGLO, SIN CAMBIOS ADICIONALES.
004200* 11/05/01  M.FERRARI    REQ-140   SE AGREGA CONTEO DE LEIDOS EN
004300*                                  LA BITACORA DE CONSOLA.
004400******************************************************************
004500*    PROPOSITO GENERAL
004600*    ---------------------------------------------------------
004700*    CORRIDA DIARIA (O BAJO PEDIDO) QUE TOMA LA PLANILLA DE
004800*    MOVIMIENTOS DEL HOGAR (MOVDIAR, UN RENGLON DE TEXTO POR
004900*    MOVIMIENTO) Y LOS PASA AL MAESTRO (MOVMAST) SOLO SI
005000*    CUMPLEN LA VALIDACION DE CAMPOS DEL RENGLON. LOS RENGLONES
005100*    QUE NO CUMPLEN SE RECHAZAN CON MOTIVO, NO SE CORTA LA
005200*    CORRIDA. EL MAESTRO RESULTANTE ES EL QUE LEEN MOVRESMES
005300*    Y MOVCATEST PARA ARMAR LOS INFORMES DEL MES.
005400*
005500*    ESTE PROGRAMA NO ORDENA NI RESUME NADA; SOLO VALIDA Y
005600*    GRABA. ESO QUEDA A PROPOSITO FUERA DE ESTE CIRCUITO PARA
005700*    QUE UNA CORRIDA DE CARGA LARGA (PLANILLA GRANDE) NO
005800*    COMPITA POR TIEMPO DE MAQUINA CON LOS INFORMES DEL MES,
005900*    QUE SE CORREN POR SEPARADO UNA VEZ QUE EL MAESTRO QUEDA
006000*    CERRADO PARA EL MES.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400*    SPECIAL-NAMES: EL SWITCH UPSI-0 SE FIJA DESDE EL JCL/PARM
006500*    DE LA CORRIDA PARA ELEGIR ENTRE RECARGA TOTAL DEL MAESTRO
006600*    Y CARGA NORMAL (VER PARRAFO 110-ABRIR-ARCHIVOS).
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS NUMERICA-EXTENDIDA IS "0" THRU "9"
007000     UPSI-0 ON STATUS IS SW-RECARGA-TOTAL
007100             OFF STATUS IS SW-CARGA-NORMAL.
007200*    C01/TOP-OF-FORM Y NUMERICA-EXTENDIDA QUEDAN DECLARADOS POR
007300*    CONVENCION DEL DEPTO AUNQUE ESTE PROGRAMA NO IMPRIME NI
007400*    CLASIFICA CARACTERES POR SI MISMO (LA PLANILLA YA VIENE
007500*    ARMADA); SE DEJAN PARA QUE EL ENCABEZADO DE TODOS LOS
007600*    PROGRAMAS DE ESTA BATERIA SEA PAREJO.
007700 
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*    MOVDIAR: PLANILLA DIARIA, UN MOVIMIENTO POR RENGLON,
008100*    ARMADA FUERA DE ESTE PROGRAMA (PLANILLA DE CARGA MANUAL
008200*    O EXPORTADA DE OTRO SISTEMA DEL HOGAR).
008300     SELECT MOVDIAR ASSIGN TO MOVDIAR
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500 
008600*    MOVMAST: MAESTRO DE MOVIMIENTOS DEL HOGAR. SECUENCIAL,
008700*    NO SE REQUIERE ACCESO POR CLAVE EN ESTE CIRCUITO.
008800     SELECT MOVMAST ASSIGN TO MOVMAST
008900         ORGANIZATION IS SEQUENTIAL.
009000 
009100 DATA DIVISION.
009200 FILE SECTION.
009300*    MOV-DIARIO-REG: RENGLON DE ENTRADA TAL COMO LLEGA DE LA
009400*    PLANILLA. EL IMPORTE VIENE EN TEXTO (SIGN SEPARATE) PORQUE
009500*    LA PLANILLA SE ARMA A MANO Y PUEDE LLEGAR EN BLANCO; POR
009600*    ESO MOVD-CANTIDAD-R (REDEFINES) PERMITE PROBAR "= SPACES"
009700*    ANTES DE TRATARLO COMO NUMERO.
009800 FD  MOVDIAR
009900     LABEL RECORD STANDARD.
010000 01  MOV-DIARIO-REG.
010100     02  MOVD-ID               PIC 9(09).
010200     02  MOVD-DESC             PIC X(100).
010300     02  MOVD-CANTIDAD         PIC S9(09)V99
010400                                SIGN IS LEADING SEPARATE.
010500*    VISTA ALFANUMERICA DEL IMPORTE, SOLO PARA LA PRUEBA DE
010600*    CAMPO EN BLANCO EN 310-VERIFICAR-CAMPOS.
010700     02  MOVD-CANTIDAD-R REDEFINES MOVD-CANTIDAD
010800                                PIC X(12).
010900     02  MOVD-TIPO             PIC X(09).
011000*    FECHA DESCOMPUESTA EN SIGLO/ANO/MES/DIA PARA PODER
011100*    CARGAR LA FECHA POR DEFECTO (REQ-077) CAMPO A CAMPO SIN
011200*    RECURRIR A REFERENCE MODIFICATION.
011300     02  MOVD-FECHA.
011400         03  MOVD-FEC-SIGLO    PIC 99.
011500         03  MOVD-FEC-ANO      PIC 99.
011600         03  MOVD-FEC-MES      PIC 99.
011700         03  MOVD-FEC-DIA      PIC 99.
011800*    VISTA NUMERICA UNICA DE LA FECHA, PARA LA PRUEBA DE
011900*    "FECHA EN CERO" (PLANILLA SIN FECHA CARGADA).
012000     02  MOVD-FECHA-N REDEFINES MOVD-FECHA PIC 9(08).
012100     02  MOVD-CATEGORIA        PIC X(20).
012200     02  MOVD-NOTAS            PIC X(200).
012300     02  FILLER                PIC X(05).
012400*    FILLER DE RESERVA DEL RENGLON DE PLANILLA, PARA QUE UN
012500*    CAMPO NUEVO EN LA PLANILLA NO OBLIGUE A CORRER EL LAYOUT
012600*    COMPLETO DE MOV-DIARIO-REG.
012700 
012800*    MOVIMIENTO-REG: RENGLON DEL MAESTRO TAL COMO QUEDA
012900*    GRABADO. IMPORTE EN COMP-3 (YA VALIDADO, NO HACE FALTA
013000*    EL SIGN SEPARATE DE LA PLANILLA). LOS 88-NIVELES SOBRE
013100*    MOV-TIPO EVITAN COMPARAR LITERALES SUELTOS EN TODA LA
013200*    BATERIA DE PROGRAMAS QUE LEEN EL MAESTRO.
013300 FD  MOVMAST
013400     LABEL RECORD STANDARD.
013500 01  MOVIMIENTO-REG.
013600     02  MOV-ID                PIC 9(09).
013700     02  MOV-DESC              PIC X(100).
013800     02  MOV-CANTIDAD          PIC S9(09)V9(02) COMP-3.
013900     02  MOV-TIPO              PIC X(09).
014000         88  MOV-ES-GASTO      VALUE "GASTO    ".
014100         88  MOV-ES-BENEFIC    VALUE "BENEFICIO".
014200     02  MOV-FECHA             PIC 9(08).
014300*    DESCOMPOSICION CCYY/MM/DD DE LA FECHA, USADA POR
014400*    MOVRESMES PARA EL QUIEBRE MENSUAL Y POR MOVCATEST PARA
014500*    NADA (SE DEJA PARA QUE EL LAYOUT SEA IDENTICO EN LOS
014600*    TRES PROGRAMAS, TAL COMO EXIGE EL MAESTRO UNICO).
014700     02  MOV-FECHA-R REDEFINES MOV-FECHA.
014800         03  MOV-FEC-ANO       PIC 9(04).
014900         03  MOV-FEC-MES       PIC 9(02).
015000         03  MOV-FEC-DIA       PIC 9(02).
015100     02  MOV-CATEGORIA         PIC X(20).
015200     02  MOV-NOTAS             PIC X(200).
015300     02  FILLER                PIC X(10).
015400*    EL FILLER DE CIERRE SE DEJA A PROPOSITO CON ESPACIO PARA
015500*    CRECER; ESTE MAESTRO YA PASO POR TRES AMPLIACIONES DE
015600*    CAMPO DESDE INI-014 Y CADA VEZ SE TOMO PRESTADO DE ESTE
015700*    FILLER EN VEZ DE MOVER TODO EL LAYOUT.
015800 
015900 WORKING-STORAGE SECTION.
016000*    BANDERA DE FIN DE PLANILLA Y BANDERA DE RESULTADO DE LA
016100*    VALIDACION DEL RENGLON EN CURSO (REQ-031: SE NECESITA
016200*    SABER SI QUEDO VALIDO PARA DECIDIR GRABAR O RECHAZAR).
016300 77  WS-FIN-DIARIO             PIC 9 VALUE ZERO.
016400     88  FIN-ARCH-DIARIO       VALUE 1.
016500 77  WS-MOTIVO-OK              PIC 9 VALUE ZERO.
016600     88  MOVIM-VALIDO          VALUE 1.
016700*    WS-MOTIVO-OK SE REINICIA EN CADA VUELTA DE
016800*    300-VALIDAR-MOVIMIENTO (NO ES UN SWITCH DE UNA SOLA VEZ); SE
016900*    DEJA COMO PIC 9 SIMPLE EN VEZ DE PIC X PORQUE ASI SE
017000*    DECLARAN TODOS LOS SWITCHES DE UN SOLO DIGITO EN ESTE DEPTO.
017100 
017200*    CONTADORES DE CIERRE (REQ-102): UNO POR MOTIVO DE
017300*    RECHAZO, PARA QUE LA CONSOLA DE OPERACION PUEDA VER DE
017400*    UN VISTAZO QUE CAMPO ESTA FALLANDO MAS EN LA PLANILLA.
017500 77  WS-CONT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
017600 77  WS-CONT-VALIDOS           PIC 9(07) COMP VALUE ZERO.
017700 77  WS-CONT-RECHAZADOS        PIC 9(07) COMP VALUE ZERO.
017800 77  WS-CONT-SIN-DESC          PIC 9(07) COMP VALUE ZERO.
017900 77  WS-CONT-SIN-IMPORTE       PIC 9(07) COMP VALUE ZERO.
018000 77  WS-CONT-SIN-TIPO          PIC 9(07) COMP VALUE ZERO.
018100 77  WS-CONT-SIN-CATEG         PIC 9(07) COMP VALUE ZERO.
018200*    TODOS LOS CONTADORES VAN COMP (NO DISPLAY) PORQUE SOLO SE
018300*    USAN PARA SUMAR Y DESPUES EDITAR EN WS-LINEA-CIERRE; NO
018400*    HAY NINGUN REPORTE QUE LOS IMPRIMA EN FORMATO ZONADO
018500*    DIRECTAMENTE DESDE ESTOS CAMPOS.
018600*    CADA PRUEBA DE 310-VERIFICAR-CAMPOS VA CONDICIONADA A QUE
018700*    LAS ANTERIORES HAYAN PASADO (IF MOVIM-VALIDO), ASI QUE UN
018800*    RENGLON SOLO SUMA UN CONTADOR DE MOTIVO; LA SUMA DE LOS
018900*    CUATRO CONTADORES DEBE DAR IGUAL A WS-CONT-RECHAZADOS.
019000 
019100*    FECHA DE SISTEMA (Y2K-004): ACCEPT FROM DATE DEVUELVE
019200*    AAMMDD A 2 DIGITOS; LA VENTANA DE SIGLO SE RESUELVE EN
019300*    120-TOMAR-FECHA-PROCESO Y SE GUARDA YA CON SIGLO EN
019400*    WS-FECHA-PROCESO PARA NO REPETIR LA CUENTA EN CADA
019500*    RENGLON RECHAZADO POR FECHA EN BLANCO.
019600 01  WS-FECHA-SISTEMA          PIC 9(06).
019700 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
019800     02  WS-FS-ANO             PIC 99.
019900     02  WS-FS-MES             PIC 99.
020000     02  WS-FS-DIA             PIC 99.
020100 01  WS-FECHA-PROCESO.
020200     02  WS-FP-SIGLO           PIC 99.
020300     02  WS-FP-ANO             PIC 99.
020400     02  WS-FP-MES             PIC 99.
020500     02  WS-FP-DIA             PIC 99.
020600*    EL FILLER DE DOS BYTES IGUALA WS-FECHA-PROCESO A 8 BYTES,
020700*    EL MISMO LARGO QUE MOVD-FECHA-N, PARA PODER COMPARAR LAS
020800*    DOS VISTAS DE FECHA SIN REFERENCE MODIFICATION SI HACE
020900*    FALTA EN EL FUTURO.
021000     02  FILLER                PIC X(02) VALUE SPACES.
021100 
021200*    RENGLON DE CONSOLA PARA EL RECHAZO (REQ-031): SE ARMA
021300*    UNA SOLA VEZ POR RENGLON RECHAZADO Y SE MUESTRA POR
021400*    DISPLAY, NO SE GUARDA EN ARCHIVO (NO HAY PEDIDO DE UN
021500*    LISTADO DE RECHAZOS IMPRESO).
021600 01  WS-MENSAJE-RECHAZO.
021700     02  WS-MR-FIJO            PIC X(20)
021800                                VALUE "MOVIMIENTO RECHAZADO".
021900     02  FILLER                PIC X(02) VALUE SPACES.
022000     02  WS-MR-ID              PIC ZZZZZZZZ9.
022100     02  FILLER                PIC X(02) VALUE SPACES.
022200     02  WS-MR-MOTIVO          PIC X(30).
022300     02  FILLER                PIC X(10) VALUE SPACES.
022400*    RESERVA PARA AGRANDAR WS-MR-MOTIVO SI ALGUN DIA SE PIDE UN
022500*    TEXTO DE RECHAZO MAS LARGO QUE LOS TREINTA BYTES ACTUALES.
022600 
022700*    RENGLON DE CIERRE (REQ-140): RESUMEN DE LEIDOS/VALIDOS/
022800*    RECHAZADOS QUE QUEDA EN LA BITACORA DE LA CORRIDA.
022900 01  WS-LINEA-CIERRE.
023000*    LOS TRES CAMPOS VAN EDITADOS CON ZZZZZZ9 PORQUE ESTE
023100*    RENGLON SOLO SALE POR DISPLAY A LA BITACORA DE CONSOLA,
023200*    NUNCA A UN LISTADO IMPRESO; EL FORMATO DE REPORTE PROPIO
023300*    DEL DEPTO (ENCABEZADO/RAYA/DETALLE) SE RESERVA PARA LOS
023400*    ARCHIVOS DE SALIDA DE MOVRESMES Y MOVCATEST.
023500     02  WS-LC-LEIDOS          PIC ZZZZZZ9.
023600     02  FILLER                PIC X(03) VALUE SPACES.
023700     02  WS-LC-VALIDOS         PIC ZZZZZZ9.
023800     02  FILLER                PIC X(03) VALUE SPACES.
023900     02  WS-LC-RECHAZADOS      PIC ZZZZZZ9.
024000     02  FILLER                PIC X(20) VALUE SPACES.
024100 
024200 PROCEDURE DIVISION.
024300*-----------------------------------------------------------------
024400*    000-PRINCIPAL: ORQUESTA TODA LA CORRIDA. ABRE ARCHIVOS,
024500*    LEE EL PRIMER RENGLON FUERA DEL LAZO (PATRON LEER-
024600*    PROCESAR-LEER) Y PROCESA HASTA FIN DE PLANILLA.
024700 000-PRINCIPAL.
024800*    EL PRIMER READ QUEDA FUERA DEL PERFORM ... UNTIL PARA QUE
024900*    UNA PLANILLA VACIA (AT END EN LA PRIMER LECTURA) NO ENTRE
025000*    NUNCA AL LAZO DE VALIDACION; ES EL MISMO PATRON QUE USABA
025100*    LA CARGA DE SOCIOS DE LA QUE SALIO ESTE PROGRAMA.
025200     PERFORM 100-INICIO THRU 100-EXIT.
025300     PERFORM 200-LEER-DIARIO THRU 200-EXIT.
025400     PERFORM 300-VALIDAR-MOVIMIENTO THRU 300-EXIT
025500         UNTIL FIN-ARCH-DIARIO = 1.
025600     PERFORM 900-FIN THRU 900-EXIT.
025700     STOP RUN.
025800*-----------------------------------------------------------------
025900*    100-INICIO: APERTURA DE ARCHIVOS Y CALCULO DE LA FECHA
026000*    DE PROCESO, AMBOS NECESARIOS ANTES DE LEER EL PRIMER
026100*    RENGLON DE LA PLANILLA.
026200 100-INICIO.
026300     PERFORM 110-ABRIR-ARCHIVOS THRU 110-EXIT.
026400     PERFORM 120-TOMAR-FECHA-PROCESO THRU 120-EXIT.
026500     DISPLAY "MOVCARGA - CARGA DE MOVIMIENTOS DEL HOGAR".
026600 100-EXIT.
026700     EXIT.
026800*-----------------------------------------------------------------
026900*    110-ABRIR-ARCHIVOS.
027000*    UPSI-0 EN "1" (JCL/PARM) = RECARGA TOTAL DEL MAESTRO;
027100*    EN "0" = CARGA NORMAL, SE AGREGA AL FINAL DEL MAESTRO.
027200*    LA RECARGA TOTAL SE USA CUANDO HAY QUE REPROCESAR TODO
027300*    EL HISTORICO DEL HOGAR (POR EJEMPLO DESPUES DE UNA
027400*    CORRECCION MASIVA DE CATEGORIAS); LA CARGA NORMAL ES LA
027500*    QUE CORRE TODOS LOS DIAS.
027600 110-ABRIR-ARCHIVOS.
027700*    OPEN OUTPUT TRUNCA EL MAESTRO EXISTENTE; POR ESO SOLO SE
027800*    USA CUANDO EL OPERADOR ACTIVO UPSI-0 A PROPOSITO. FUERA DE
027900*    ESO LA CORRIDA SIEMPRE ABRE EN EXTEND PARA NO PERDER LOS
028000*    MOVIMIENTOS YA CARGADOS EN DIAS ANTERIORES.
028100     OPEN INPUT MOVDIAR.
028200     IF SW-RECARGA-TOTAL
028300         OPEN OUTPUT MOVMAST
028400         DISPLAY "UPSI-0 ACTIVO: RECARGA TOTAL DEL MAESTRO"
028500     ELSE
028600         OPEN EXTEND MOVMAST
028700     END-IF.
028800 110-EXIT.
028900     EXIT.
029000*-----------------------------------------------------------------
029100*    120-TOMAR-FECHA-PROCESO.
029200*    Y2K-004: VENTANA DE SIGLO SOBRE LA FECHA DE SISTEMA.
029300*    ACCEPT FROM DATE DEVUELVE EL ANIO A 2 DIGITOS; COMO EL
029400*    HOGAR NO TIENE MOVIMIENTOS ANTERIORES A 1950, SE FIJA
029500*    EL CORTE EN 50: MENOR A 50 ES SIGLO 20 (20XX), 50 O MAS
029600*    ES SIGLO 19 (19XX). REVISAR ESTE CORTE SI LA CORRIDA
029700*    SIGUE VIVA DESPUES DEL 2049 (VER Y2K-011).
029800 120-TOMAR-FECHA-PROCESO.
029900     ACCEPT WS-FECHA-SISTEMA FROM DATE.
030000     IF WS-FS-ANO < 50
030100         MOVE 20 TO WS-FP-SIGLO
030200     ELSE
030300         MOVE 19 TO WS-FP-SIGLO
030400     END-IF.
030500     MOVE WS-FS-ANO TO WS-FP-ANO.
030600     MOVE WS-FS-MES TO WS-FP-MES.
030700     MOVE WS-FS-DIA TO WS-FP-DIA.
030800 120-EXIT.
030900     EXIT.
031000*-----------------------------------------------------------------
031100*    200-LEER-DIARIO: LECTURA SECUENCIAL DE LA PLANILLA.
031200*    EL CONTADOR DE LEIDOS SOLO SUMA CUANDO REALMENTE VINO
031300*    UN RENGLON (NO EN EL AT END).
031400 200-LEER-DIARIO.
031500*    EL IF DESPUES DEL READ ES A PROPOSITO: SI SE CONTARA
031600*    ANTES DE SABER SI HUBO AT END, EL CONTADOR DE LEIDOS DE
031700*    900-FIN QUEDARIA UNO DE MAS RESPECTO DE LOS RENGLONES
031800*    REALMENTE PROCESADOS.
031900     READ MOVDIAR AT END MOVE 1 TO WS-FIN-DIARIO.
032000     IF FIN-ARCH-DIARIO = 0
032100         ADD 1 TO WS-CONT-LEIDOS
032200     END-IF.
032300 200-EXIT.
032400     EXIT.
032500*-----------------------------------------------------------------
032600*    300-VALIDAR-MOVIMIENTO: UN CICLO DE PROCESO POR
032700*    RENGLON. SE LIMPIA EL MOTIVO DE RECHAZO ANTERIOR (SI
032800*    NO, QUEDARIA PEGADO EL MOTIVO DEL RENGLON PREVIO EN UN
032900*    RENGLON QUE SI ES VALIDO), SE VALIDA, SE GRABA O SE
033000*    RECHAZA, Y SE LEE EL SIGUIENTE.
033100 300-VALIDAR-MOVIMIENTO.
033200     MOVE ZERO TO WS-MOTIVO-OK.
033300     MOVE SPACES TO WS-MR-MOTIVO.
033400     PERFORM 310-VERIFICAR-CAMPOS THRU 310-EXIT.
033500     IF MOVIM-VALIDO
033600         PERFORM 400-GRABAR-MOVIMIENTO THRU 400-EXIT
033700     ELSE
033800         PERFORM 800-RECHAZAR THRU 800-EXIT
033900     END-IF.
034000     PERFORM 200-LEER-DIARIO THRU 200-EXIT.
034100 300-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------------
034400*    310-VERIFICAR-CAMPOS: VALIDACION DE CAMPOS DEL RENGLON.
034500*    DESCRIPCION, IMPORTE, TIPO, CATEGORIA DEBEN ESTAR
034600*    PRESENTES Y EL IMPORTE DEBE SER MAYOR QUE CERO; LA
034700*    FECHA NO RECHAZA (VER REQ-077 / 320-DEFECTO-FECHA). CADA
034800*    PRUEBA VA DETRAS DE "IF MOVIM-VALIDO" PARA QUE EL
034900*    PRIMER MOTIVO ENCONTRADO NO SE PISE CON LOS SIGUIENTES
035000*    (REQ-058: LA VALIDACION DE CATEGORIA SE SEPARA DE LA DE
035100*    TIPO PARA QUE CADA UNA TENGA SU PROPIO CONTADOR Y SU
035200*    PROPIO MENSAJE DE RECHAZO).
035300 310-VERIFICAR-CAMPOS.
035400     MOVE 1 TO WS-MOTIVO-OK.
035500     IF MOVD-DESC = SPACES
035600         MOVE ZERO TO WS-MOTIVO-OK
035700         MOVE "DESCRIPCION EN BLANCO" TO WS-MR-MOTIVO
035800         ADD 1 TO WS-CONT-SIN-DESC
035900     END-IF.
036000*    REQ-119: IMPORTE AUSENTE (RENGLON EN BLANCO) O NO
036100*    POSITIVO SE TRATA COMO RECHAZO, NUNCA COMO ABEND. SE
036200*    PRUEBA PRIMERO LA VISTA ALFANUMERICA POR SI EL CAMPO
036300*    VINO EN BLANCO, PORQUE COMPARAR UN CAMPO NUMERICO EN
036400*    BLANCO CONTRA CERO NO ES CONFIABLE EN TODOS LOS
036500*    COMPILADORES.
036600     IF MOVIM-VALIDO
036700         IF MOVD-CANTIDAD-R = SPACES
036800             MOVE ZERO TO WS-MOTIVO-OK
036900             MOVE "IMPORTE AUSENTE O NO POSITIVO" TO WS-MR-MOTIVO
037000             ADD 1 TO WS-CONT-SIN-IMPORTE
037100         ELSE
037200             IF MOVD-CANTIDAD NOT > 0
037300                 MOVE ZERO TO WS-MOTIVO-OK
037400                 MOVE "IMPORTE AUSENTE O NO POSITIVO"
037500                     TO WS-MR-MOTIVO
037600                 ADD 1 TO WS-CONT-SIN-IMPORTE
037700             END-IF
037800         END-IF
037900     END-IF.
038000*    TIPO DEBE RESOLVER A GASTO O BENEFICIO; NO SE ACEPTA
038100*    NINGUN OTRO VALOR (EL HOGAR SOLO MANEJA ESAS DOS
038200*    CLASES DE MOVIMIENTO).
038300     IF MOVIM-VALIDO
038400         IF MOVD-TIPO NOT = "GASTO    " AND
038500            MOVD-TIPO NOT = "BENEFICIO"
038600             MOVE ZERO TO WS-MOTIVO-OK
038700             MOVE "TIPO DISTINTO DE GASTO/BENEFICIO"
038800                 TO WS-MR-MOTIVO
038900             ADD 1 TO WS-CONT-SIN-TIPO
039000         END-IF
039100     END-IF.
039200*    REQ-058: CATEGORIA EN BLANCO RECHAZA POR SU PROPIO
039300*    MOTIVO; LA LISTA DE CATEGORIAS DEL HOGAR ES SOLO UNA
039400*    GUIA PARA EL USUARIO, NO SE VALIDA CONTRA UNA TABLA
039500*    FIJA EN ESTE PROGRAMA.
039600     IF MOVIM-VALIDO
039700         IF MOVD-CATEGORIA = SPACES
039800             MOVE ZERO TO WS-MOTIVO-OK
039900             MOVE "CATEGORIA EN BLANCO" TO WS-MR-MOTIVO
040000             ADD 1 TO WS-CONT-SIN-CATEG
040100         END-IF
040200     END-IF.
040300*    LA FECHA SE COMPLETA RECIEN DESPUES DE PASAR TODAS LAS
040400*    DEMAS PRUEBAS, PARA NO TOCAR EL RENGLON SI VA A
040500*    TERMINAR RECHAZADO DE TODOS MODOS.
040600     IF MOVIM-VALIDO
040700         PERFORM 320-DEFECTO-FECHA THRU 320-EXIT
040800     END-IF.
040900 310-EXIT.
041000     EXIT.
041100*-----------------------------------------------------------------
041200*    320-DEFECTO-FECHA (REQ-077).
041300*    SI LA PLANILLA NO TRAE FECHA (MOVD-FECHA-N EN CERO) SE
041400*    USA LA FECHA DEL PROCESO, YA RESUELTA CON SU SIGLO EN
041500*    120-TOMAR-FECHA-PROCESO. SE MUEVE CAMPO A CAMPO (NO
041600*    CON REFERENCE MODIFICATION) PORQUE ASI SE ARMAN TODOS
041700*    LOS MOVES DE FECHA EN ESTE DEPTO.
041800 320-DEFECTO-FECHA.
041900*    SOLO SE PRUEBA MOVD-FECHA-N CONTRA CERO; NO HACE FALTA
042000*    VALIDAR QUE LA FECHA TRAIDA SEA UNA FECHA REAL (DIA/MES
042100*    DENTRO DE RANGO) PORQUE ESO QUEDA FUERA DEL ALCANCE DE
042200*    ESTE CIRCUITO, TAL COMO LO PIDIO REQ-077 EN SU MOMENTO.
042300     IF MOVD-FECHA-N = ZERO
042400         MOVE WS-FP-SIGLO TO MOVD-FEC-SIGLO
042500         MOVE WS-FP-ANO   TO MOVD-FEC-ANO
042600         MOVE WS-FP-MES   TO MOVD-FEC-MES
042700         MOVE WS-FP-DIA   TO MOVD-FEC-DIA
042800     END-IF.
042900 320-EXIT.
043000     EXIT.
043100*-----------------------------------------------------------------
043200*    400-GRABAR-MOVIMIENTO: PASA EL RENGLON YA VALIDADO AL
043300*    LAYOUT DEL MAESTRO Y LO ESCRIBE. EL IMPORTE QUEDA EN
043400*    COMP-3 EN EL MAESTRO AUNQUE EN LA PLANILLA VINO CON
043500*    SIGN SEPARATE; EL MOVE RESUELVE LA CONVERSION DE
043600*    USAGE SIN NECESIDAD DE UN PASO INTERMEDIO.
043700 400-GRABAR-MOVIMIENTO.
043800*    SE MUEVE CAMPO A CAMPO, NO CON MOVE CORRESPONDING, PORQUE
043900*    MOVD-CANTIDAD (SIGN SEPARATE) Y MOV-CANTIDAD (COMP-3) NO
044000*    TIENEN EL MISMO USAGE Y ESTE DEPTO PREFIERE VER CADA
044100*    CONVERSION EXPLICITA EN EL FUENTE ANTES QUE CONFIAR EN QUE
044200*    EL COMPILADOR LA RESUELVA SOLO.
044300     MOVE MOVD-ID          TO MOV-ID.
044400     MOVE MOVD-DESC        TO MOV-DESC.
044500     MOVE MOVD-CANTIDAD    TO MOV-CANTIDAD.
044600     MOVE MOVD-TIPO        TO MOV-TIPO.
044700*    MOVD-FECHA YA TIENE SIGLO CARGADO A ESTA ALTURA, SEA EL
044800*    QUE TRAJO LA PLANILLA O EL DE 320-DEFECTO-FECHA; MOV-FECHA
044900*    DEL MAESTRO QUEDA SIEMPRE CON SIGLO, NUNCA EN AAMMDD.
045000     MOVE MOVD-FECHA       TO MOV-FECHA.
045100     MOVE MOVD-CATEGORIA   TO MOV-CATEGORIA.
045200     MOVE MOVD-NOTAS       TO MOV-NOTAS.
045300     WRITE MOVIMIENTO-REG.
045400     ADD 1 TO WS-CONT-VALIDOS.
045500 400-EXIT.
045600     EXIT.
045700*-----------------------------------------------------------------
045800*    800-RECHAZAR (REQ-031): MUESTRA EL MOTIVO DE RECHAZO
045900*    POR CONSOLA CON EL ID DEL RENGLON PARA QUE EL OPERADOR
046000*    PUEDA UBICARLO EN LA PLANILLA ORIGINAL Y CORREGIRLO.
046100 800-RECHAZAR.
046200*    WS-MR-MOTIVO YA VIENE CARGADO DESDE 310-VERIFICAR-CAMPOS
046300*    CON EL PRIMER MOTIVO QUE FALLO; ESTE PARRAFO SOLO AGREGA
046400*    EL ID DEL RENGLON Y LO SACA POR CONSOLA.
046500     MOVE MOVD-ID TO WS-MR-ID.
046600     DISPLAY WS-MENSAJE-RECHAZO.
046700     ADD 1 TO WS-CONT-RECHAZADOS.
046800 800-EXIT.
046900     EXIT.
047000*-----------------------------------------------------------------
047100*    900-FIN (REQ-102/REQ-140): CIERRA ARCHIVOS Y DEJA EN
047200*    LA BITACORA DE CONSOLA EL TOTAL DE LEIDOS, VALIDOS Y
047300*    RECHAZADOS DE LA CORRIDA.
047400 900-FIN.
047500*    NO SE CIERRA ARCHIVO POR ARCHIVO PORQUE LA VERSION DE
047600*    CLOSE CON LISTA DE ARCHIVOS ES LA QUE USA EL DEPTO CUANDO
047700*    NO HACE FALTA UN TRATAMIENTO ESPECIAL POR ARCHIVO (SIN
047800*    REWIND, SIN LOCK, SIN UNIT).
047900     CLOSE MOVDIAR MOVMAST.
048000     MOVE WS-CONT-LEIDOS     TO WS-LC-LEIDOS.
048100     MOVE WS-CONT-VALIDOS    TO WS-LC-VALIDOS.
048200     MOVE WS-CONT-RECHAZADOS TO WS-LC-RECHAZADOS.
048300     DISPLAY "LEIDOS/VALIDOS/RECHAZADOS:".
048400     DISPLAY WS-LINEA-CIERRE.
048500 900-EXIT.
048600     EXIT.
048700*-----------------------------------------------------------------
048800 END PROGRAM MOVCARGA.
